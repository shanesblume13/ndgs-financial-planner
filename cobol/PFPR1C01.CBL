000100******************************************************************
000200* FECHA       : 06/04/1987                                       *
000300* PROGRAMADOR : W. HASKELL (WJH)                                 *
000400* APLICACION  : ANALISIS DE CREDITO COMERCIAL                    *
000500* PROGRAMA    : PFPR1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA PROYECCION MENSUAL A 120 MESES DE     *
000800*             : FLUJO DE CAJA PARA LA ADQUISICION DE UN NEGOCIO  *
000900*             : MINORISTA ("LA TIENDA") JUNTO CON EL INMUEBLE    *
001000*             : QUE OCUPA ("LA PROPIEDAD"), A PARTIR DE UN       *
001100*             : ESCENARIO DE SUPUESTOS (CONFIG) Y UNA LISTA      *
001200*             : OPCIONAL DE EVENTOS DE NEGOCIO FECHADOS (EVENTOS)*
001300* ARCHIVOS    : CONFIG=L, EVENTOS=L, PROYECCION=A                *
001400* ACCION (ES) : P=PROYECTAR                                      *
001500* INSTALADO   : 14/09/1987                                       *
001600* BPM/RATIONAL: 104471                                           *
001700* NOMBRE      : PROYECCION FINANCIERA TIENDA NORTH DORR          *
001800* DESCRIPCION : MOTOR DE PROYECCION Y DE EVENTOS DE NEGOCIO      *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.         PFPR1C01.
002200 AUTHOR.             W. HASKELL.
002300 INSTALLATION.       DEPTO ANALISIS DE CREDITO COMERCIAL.
002400 DATE-WRITTEN.       06/04/1987.
002500 DATE-COMPILED.
002600 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 06/04/1987 WJH            CREACION DEL PROGRAMA - VERSION 1    *
003100* 22/08/1987 WJH            AGREGA CALCULO DE CUOTA DE PRESTAMO  *
003200* 14/09/1987 WJH            INSTALACION EN PRODUCCION            *
003300* 11/09/1989 RAO            AGREGA MOTOR DE EVENTOS DE NEGOCIO   *
003400* 02/07/1996 RAO            AGREGA ESCALACION DE RENTA Y PLANILLA*
003500* 19/11/1998 DLQ   Y2K      AMPLIA ANIOS A 4 DIGITOS EN TODO EL  *
003600*                           PROGRAMA (FECHA DE INICIO Y SALIDA)  *
003700* 04/02/1999 DLQ   Y2K      PRUEBAS DE PASO DE SIGLO, SIN ERRORES*
003800* 18/06/2003 MEC            AGREGA BASE DE NOI ARRASTRADA PARA   *
003900*                           EVENTOS PORCENTUALES                *
004000* 09/01/2008 MEC            CORRIGE REDONDEO DE CUOTA MENSUAL    *
004100*                           (SOLICITUD BPM 97765)                *
004200* 27/03/2012 JPL            PERMITE EVENTOS CON ENTIDAD PROPIEDAD*
004300* 15/10/2015 JPL            AGREGA COLUMNA DE BONO (SIEMPRE CERO,*
004400*                           SUBSISTEMA DE INCENTIVOS SUSPENDIDO) *
004500* 30/05/2019 SQV            ESTANDARIZA RUTINA DE FILE STATUS    *
004600*                           EXTENDIDO CON EL RESTO DE LA SUITE   *
004700* 14/01/2026 MACR TK-40217  REESCRIBE PARA LA NUEVA TABLA DE     *
004800*                           ESTACIONALIDAD POR TRIMESTRE Y EL    *
004900*                           NUEVO LAYOUT PFPRJ01 DE SALIDA       *
005000* 14/08/2026 MACR TK-40325  CORRIGE FORMULA DE HORAS DE PISO Y   *
005100*                           MEDIO-FLEX DE PLANILLA; CORRIGE NOI  *
005200*                           PRE (RENTA), NETOS DE TIENDA Y       *
005300*                           PROPIEDAD, Y SALDO INICIAL DE LOS    *
005400*                           ACUMULADOS (CAPEX INICIAL AL MES 0)  *
005500* 16/08/2026 MACR TK-40338  CORRIGE CAPEX DEL MES 1 (YA NO SUMA  *
005600*                           EVENTOS DE CAPEX AL CAPEX INICIAL);  *
005700*                           CORRIGE ALINEACION DE WKS-CAL-TEMP Y *
005800*                           WKS-MES-ATRAS; AMPLIA FILLER DE      *
005900*                           PFEVT01 A 84 BYTES; CARGA DEFAULTS   *
006000*                           DE ESTACIONALIDAD                    *
006100* 18/08/2026 MACR TK-40351  CORRIGE VENTANA DE NOI ARRASTRADA    *
006200*                           (AHORA SIGUE LA FRECUENCIA DEL       *
006300*                           EVENTO, NO SIEMPRE 12 MESES); PISA A *
006400*                           CERO LA BASE SI LA SUMA ARRASTRADA   *
006500*                           NO ES POSITIVA                       *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS NUM-DIGITOS IS '0' THRU '9'
007200     UPSI-0 ON STATUS IS WKS-UPSI-DIAGNOSTICO.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CONFIG    ASSIGN TO CONFIG
007600            ORGANIZATION    IS LINE SEQUENTIAL
007700            FILE STATUS     IS FS-CONFIG.
007800
007900     SELECT EVENTOS   ASSIGN TO EVENTOS
008000            ORGANIZATION    IS SEQUENTIAL
008100            FILE STATUS     IS FS-EVENTOS
008200                               FSE-EVENTOS.
008300
008400     SELECT PROYECCION ASSIGN TO PROYECCION
008500            ORGANIZATION    IS SEQUENTIAL
008600            FILE STATUS     IS FS-PROYECCION
008700                               FSE-PROYECCION.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100******************************************************************
009200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009300******************************************************************
009400*   ARCHIVO DE PARAMETROS DEL ESCENARIO, UN KEY,VALUE POR RENGLON
009500 FD  CONFIG
009600     LABEL RECORD IS OMITTED
009700     RECORD CONTAINS 80 CHARACTERS
009800     DATA RECORD IS CFG-LINEA-ENTRADA.
009900 01  CFG-LINEA-ENTRADA            PIC X(80).
010000
010100*   ARCHIVO DE EVENTOS DE NEGOCIO, REGISTRO FIJO DE 84 POSICIONES
010200 FD  EVENTOS
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 84 CHARACTERS
010500     DATA RECORD IS EVT-REGISTRO.
010600     COPY PFEVT01.
010700
010800*   ARCHIVO DE SALIDA, UN RENGLON POR MES DE PROYECTO
010900 FD  PROYECCION
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 250 CHARACTERS
011200     DATA RECORD IS PRJ-REGISTRO.
011300     COPY PFPRJ01.
011400
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *
011800******************************************************************
011900 01  WKS-FS-STATUS.
012000     05  FS-CONFIG                PIC 9(02) VALUE ZEROES.
012100     05  FS-EVENTOS               PIC 9(02) VALUE ZEROES.
012200     05  FSE-EVENTOS.
012300         10  FSE-EVT-RETURN       PIC S9(4) COMP-5 VALUE 0.
012400         10  FSE-EVT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
012500         10  FSE-EVT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
012600     05  FS-PROYECCION            PIC 9(02) VALUE ZEROES.
012700     05  FSE-PROYECCION.
012800         10  FSE-PRJ-RETURN       PIC S9(4) COMP-5 VALUE 0.
012900         10  FSE-PRJ-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
013000         10  FSE-PRJ-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
013100     05  PROGRAMA                 PIC X(08) VALUE 'PFPR1C01'.
013200     05  ARCHIVO                  PIC X(08) VALUE SPACES.
013300     05  ACCION                   PIC X(10) VALUE SPACES.
013400     05  LLAVE                    PIC X(32) VALUE SPACES.
013500     05  WKS-UPSI-DIAGNOSTICO     PIC X(01) VALUE 'N'.
013600******************************************************************
013700*              BLOQUE DE PARAMETROS DEL ESCENARIO                *
013800******************************************************************
013900     COPY PFPRM01.
014000******************************************************************
014100*           CAMPOS DE TRABAJO DE LECTURA DE CONFIG               *
014200******************************************************************
014300     COPY PFCFG01.
014400 01  WKS-CFG-VALOR-ENTERA-X        PIC X(09) JUSTIFIED RIGHT.
014500 01  WKS-CFG-VALOR-DECIMAL-X       PIC X(04).
014600 01  WKS-CFG-VALOR-ARMADO.
014700     05  WKS-CFG-VALOR-ENTERA      PIC 9(09).
014800     05  WKS-CFG-VALOR-DECIMAL     PIC 9(04).
014900 01  WKS-CFG-VALOR-NUM REDEFINES WKS-CFG-VALOR-ARMADO
015000                                  PIC 9(09)V9(04).
015100 01  WKS-FIN-CONFIG               PIC X(01) VALUE 'N'.
015200     88  WKS-CONFIG-TERMINADO               VALUE 'Y'.
015300******************************************************************
015400*              TABLA DE EVENTOS DE NEGOCIO (MAX 50)              *
015500******************************************************************
015600 01  WKS-TABLA-DE-EVENTOS.
015700     05  WKS-TOTAL-EVENTOS        PIC 9(02) COMP VALUE ZEROES.
015800     05  WKS-EVENTO OCCURS 0 TO 50 TIMES
015900                    DEPENDING ON WKS-TOTAL-EVENTOS
016000                    INDEXED BY WKS-IX-EVT.
016100         10  WKS-EVT-NAME             PIC X(30).
016200         10  WKS-EVT-START-MONTH      PIC 9(03).
016300         10  WKS-EVT-END-MONTH        PIC 9(03).
016400         10  WKS-EVT-FREQUENCY        PIC X(01).
016500         10  WKS-EVT-IMPACT-TARGET    PIC X(01).
016600         10  WKS-EVT-PCT-BASIS        PIC X(01).
016700         10  WKS-EVT-VALUE-TYPE       PIC X(01).
016800         10  WKS-EVT-VALUE            PIC S9(09)V9(04).
016900         10  WKS-EVT-ENTITY           PIC X(01).
017000         10  WKS-EVT-ACTIVE           PIC X(01).
017100 01  WKS-FIN-EVENTOS              PIC X(01) VALUE 'N'.
017200     88  WKS-EVENTOS-TERMINADO              VALUE 'Y'.
017300******************************************************************
017400*         HISTORICO DE NOI-PRE POR MES, PARA BASE DE EVENTOS     *
017500*         PORCENTUALES CON BASE EN NOI ARRASTRADA                *
017600******************************************************************
017700 01  WKS-TABLA-NOI-PRE.
017800     05  WKS-NOI-PRE-MES OCCURS 120 TIMES
017900                         INDEXED BY WKS-IX-NOI
018000                         PIC S9(09)V99.
018100******************************************************************
018200*              VARIABLES DE TRABAJO DE LA PROYECCION             *
018300******************************************************************
018400 01  WKS-VARIABLES-PROYECCION.
018500     05  WKS-MES-PROYECTO         PIC 9(03) COMP VALUE ZEROES.
018600     05  WKS-PLAZO-MESES          PIC 9(03) COMP VALUE ZEROES.
018700     05  WKS-TASA-MENSUAL         PIC S9(01)V9(08) VALUE ZEROES.
018800     05  WKS-UNO-MAS-TASA-N       PIC S9(05)V9(08) VALUE ZEROES.
018900     05  WKS-EXPONENTE            PIC 9(02) COMP VALUE ZEROES.
019000     05  WKS-CAL-TEMP             PIC 9(04) COMP VALUE ZEROES.
019100*    FACTORES DE CRECIMIENTO DEL ANIO DE PROYECTO EN CURSO
019200     05  WKS-FACTOR-REVENUE       PIC 9(03)V9(06) VALUE ZEROES.
019300     05  WKS-FACTOR-EXPENSE       PIC 9(03)V9(06) VALUE ZEROES.
019400     05  WKS-FACTOR-WAGE          PIC 9(03)V9(06) VALUE ZEROES.
019500     05  WKS-FACTOR-RENT          PIC 9(03)V9(06) VALUE ZEROES.
019600     05  WKS-FACTOR-BASE          PIC 9(03)V9(06) VALUE ZEROES.
019700*    CALENDARIO DEL MES EN CURSO
019800     05  WKS-CALENDARIO-TRABAJO.
019900         10  WKS-CAL-YEAR         PIC 9(04).
020000         10  WKS-CAL-MONTH        PIC 9(02).
020100     05  WKS-CALENDARIO-TRABAJO-N REDEFINES WKS-CALENDARIO-TRABAJO
020200                                  PIC 9(06).
020300     05  WKS-CAL-QUARTER          PIC 9(01).
020400     05  WKS-SEASONALITY-FACTOR   PIC 9(01)V9(04).
020500     05  WKS-FACTOR-LABOR-FLEX    PIC 9(01)V9(04) VALUE ZEROES.
020600*    LINEAS BASE (PRE-EVENTO) DEL MES, PARA BASE PORCENTUAL
020700     05  WKS-BASE-REVENUE-MES     PIC S9(09)V9999 VALUE ZEROES.
020800     05  WKS-BASE-COGS-MES        PIC S9(09)V9999 VALUE ZEROES.
020900     05  WKS-BASE-LABOR-MES       PIC S9(09)V9999 VALUE ZEROES.
021000     05  WKS-BASE-RENT-MES        PIC S9(09)V9999 VALUE ZEROES.
021100*    DETALLE DE GASTOS FIJOS CRECIDOS (PRE-EVENTO)
021200     05  WKS-EX-UTIL-MES          PIC S9(07)V9999 VALUE ZEROES.
021300     05  WKS-EX-INS-MES           PIC S9(07)V9999 VALUE ZEROES.
021400     05  WKS-EX-MAINT-MES         PIC S9(07)V9999 VALUE ZEROES.
021500     05  WKS-EX-MKTG-MES          PIC S9(07)V9999 VALUE ZEROES.
021600     05  WKS-EX-PROF-MES          PIC S9(07)V9999 VALUE ZEROES.
021700     05  WKS-BASE-OPS-MES         PIC S9(09)V9999 VALUE ZEROES.
021800*    PLANILLA DEL MES
021900     05  WKS-HORAS-PISO-REQ       PIC 9(05)V99    VALUE ZEROES.
022000     05  WKS-HORAS-GERENTE-MES    PIC 9(05)V99    VALUE ZEROES.
022100     05  WKS-HORAS-PERSONAL-MES   PIC 9(05)V99    VALUE ZEROES.
022200     05  WKS-COSTO-GERENTE-MES    PIC S9(09)V9999 VALUE ZEROES.
022300     05  WKS-COSTO-PERSONAL-MES   PIC S9(09)V9999 VALUE ZEROES.
022400*    ACUMULADORES DE IMPACTO DE EVENTOS DEL MES, POR DESTINO
022500     05  WKS-EVT-IMPACTO-REVENUE  PIC S9(09)V9999 VALUE ZEROES.
022600     05  WKS-EVT-IMPACTO-COGS     PIC S9(09)V9999 VALUE ZEROES.
022700     05  WKS-EVT-IMPACTO-LABOR    PIC S9(09)V9999 VALUE ZEROES.
022800     05  WKS-EVT-IMPACTO-OPS-S    PIC S9(09)V9999 VALUE ZEROES.
022900     05  WKS-EVT-IMPACTO-OPS-P    PIC S9(09)V9999 VALUE ZEROES.
023000     05  WKS-EVT-IMPACTO-RENT     PIC S9(09)V9999 VALUE ZEROES.
023100     05  WKS-EVT-IMPACTO-CAPEX-S  PIC S9(09)V9999 VALUE ZEROES.
023200     05  WKS-EVT-IMPACTO-CAPEX-P  PIC S9(09)V9999 VALUE ZEROES.
023300*    VALOR DE UN EVENTO EVALUADO, Y SU BASE DE NOI ARRASTRADA
023400     05  WKS-VALOR-EVENTO         PIC S9(09)V9999 VALUE ZEROES.
023500     05  WKS-BASE-NOI-TRAILING    PIC S9(09)V99   VALUE ZEROES.
023600     05  WKS-VENTANA-TRAILING     PIC 9(02) COMP  VALUE ZEROES.
023700     05  WKS-IX-TRAIL             PIC 9(03) COMP  VALUE ZEROES.
023800     05  WKS-MES-ATRAS            PIC 9(03) COMP  VALUE ZEROES.
023900     05  WKS-TRAIL-SUMA           PIC S9(11)V99   VALUE ZEROES.
024000*    RESULTADOS FINALES DEL MES (REDONDEADOS A 2 DECIMALES)
024100     05  WKS-STORE-REVENUE        PIC S9(09)V99   VALUE ZEROES.
024200     05  WKS-STORE-COGS           PIC S9(09)V99   VALUE ZEROES.
024300     05  WKS-STORE-LABOR          PIC S9(09)V99   VALUE ZEROES.
024400     05  WKS-STORE-OPS-EX         PIC S9(09)V99   VALUE ZEROES.
024500     05  WKS-STORE-RENT-EX        PIC S9(09)V99   VALUE ZEROES.
024600     05  WKS-STORE-NOI-PRE        PIC S9(09)V99   VALUE ZEROES.
024700     05  WKS-STORE-NET            PIC S9(09)V99   VALUE ZEROES.
024800     05  WKS-PROP-NET             PIC S9(09)V99   VALUE ZEROES.
024900     05  WKS-OWNER-CF             PIC S9(09)V99   VALUE ZEROES.
025000     05  WKS-CAPEX-MES            PIC S9(09)V99   VALUE ZEROES.
025100     05  WKS-NET-EVENT-IMPACT     PIC S9(09)V99   VALUE ZEROES.
025200     05  WKS-COM-RENT-INCOME      PIC S9(09)V99   VALUE ZEROES.
025300     05  WKS-RES-RENT-INCOME      PIC S9(09)V99   VALUE ZEROES.
025400*    ACUMULADOS QUE CORREN MES A MES
025500     05  WKS-STORE-CUM            PIC S9(11)V99   VALUE ZEROES.
025600     05  WKS-PROP-CUM             PIC S9(11)V99   VALUE ZEROES.
025700     05  WKS-OWNER-CUM            PIC S9(11)V99   VALUE ZEROES.
025800******************************************************************
025900*              CONSTANTES DEL MODELO                             *
026000******************************************************************
026100 01  WKS-CONSTANTES.
026200     05  WKS-SEMANAS-POR-ANIO     PIC 9(02)      VALUE 52.
026300     05  WKS-MESES-POR-ANIO       PIC 9(02)      VALUE 12.
026400     05  WKS-DIAS-POR-MES         PIC 9(02)V9    VALUE 30.5.
026500 01  WKS-CONTADOR-PROYECTADOS     PIC 9(03) COMP VALUE ZEROES.
026600******************************************************************
026700 PROCEDURE DIVISION.
026800 0000-PRINCIPAL SECTION.
026900     PERFORM 1500-ABRIR-ARCHIVOS
027000     PERFORM 2000-LEE-CONFIGURACION
027100     PERFORM 3000-CARGA-EVENTOS
027200     PERFORM 1000-CALCULA-CUOTA
027300     PERFORM 3500-INICIALIZA-ACUMULADOS
027400     PERFORM 4000-PROYECTA-MES
027500         VARYING WKS-MES-PROYECTO FROM 1 BY 1
027600         UNTIL WKS-MES-PROYECTO > 120
027700     DISPLAY '**********************************************'
027800     DISPLAY '* PFPR1C01 - PROYECCION TERMINADA              *'
027900     DISPLAY '* MESES PROYECTADOS   : ' WKS-CONTADOR-PROYECTADOS
028000     DISPLAY '* CUOTA MENSUAL DEUDA : ' PRM-CUOTA-MENSUAL
028100     DISPLAY '**********************************************'
028200     PERFORM 9000-CERRAR-ARCHIVOS
028300     STOP RUN.
028400 0000-PRINCIPAL-E. EXIT.
028500
028600******************************************************************
028700*  CALCULADORA DE CUOTA DE PRESTAMO - PAGO NIVELADO DE UN        *
028800*  PRESTAMO TOTALMENTE AMORTIZABLE (PRINCIPAL, TASA ANUAL EN %,  *
028900*  PLAZO EN ANIOS). SI EL PRINCIPAL ES CERO O NEGATIVO LA CUOTA  *
029000*  ES CERO; SI LA TASA ES CERO O NEGATIVA LA CUOTA ES UNA        *
029100*  AMORTIZACION LINEAL SIMPLE SIN INTERES.                      *
029200*  09/01/2008 MEC - CORRIGE REDONDEO (BPM 97765)                *
029300******************************************************************
029400 1000-CALCULA-CUOTA SECTION.
029500     MOVE ZEROES TO PRM-CUOTA-MENSUAL
029600     IF PRM-LOAN-AMOUNT NOT > ZEROES
029700        GO TO 1000-CALCULA-CUOTA-E
029800     END-IF
029900
030000     COMPUTE WKS-PLAZO-MESES = PRM-AMORTIZATION-YEARS * 12
030100
030200     IF PRM-INTEREST-RATE NOT > ZEROES
030300        COMPUTE PRM-CUOTA-MENSUAL ROUNDED =
030400                PRM-LOAN-AMOUNT / WKS-PLAZO-MESES
030500        GO TO 1000-CALCULA-CUOTA-E
030600     END-IF
030700
030800     COMPUTE WKS-TASA-MENSUAL ROUNDED =
030900             PRM-INTEREST-RATE / 100 / 12
031000
031100     COMPUTE WKS-UNO-MAS-TASA-N ROUNDED =
031200             (1 + WKS-TASA-MENSUAL) ** WKS-PLAZO-MESES
031300
031400     COMPUTE PRM-CUOTA-MENSUAL ROUNDED =
031500             (PRM-LOAN-AMOUNT * WKS-TASA-MENSUAL *
031600              WKS-UNO-MAS-TASA-N) /
031700             (WKS-UNO-MAS-TASA-N - 1).
031800 1000-CALCULA-CUOTA-E. EXIT.
031900
032000******************************************************************
032100*  APERTURA DE ARCHIVOS DE LA CORRIDA                            *
032200******************************************************************
032300 1500-ABRIR-ARCHIVOS SECTION.
032400     OPEN INPUT  CONFIG
032500     IF FS-CONFIG NOT = 00
032600        DISPLAY 'PFPR1C01 - CONFIG NO EXISTE, SE USAN DEFAULTS'
032700        MOVE 'Y' TO WKS-FIN-CONFIG
032800     END-IF
032900
033000     MOVE 'EVENTOS ' TO ARCHIVO
033100     MOVE 'OPEN'     TO ACCION
033200     OPEN INPUT  EVENTOS
033300     EVALUATE FS-EVENTOS
033400         WHEN 00
033500             CONTINUE
033600         WHEN 35
033700             DISPLAY 'PFPR1C01 - SIN ARCHIVO DE EVENTOS, CONTINUA'
033800             MOVE 'Y' TO WKS-FIN-EVENTOS
033900         WHEN OTHER
034000             PERFORM 9900-FILE-STATUS-EXTENDIDO
034100     END-EVALUATE
034200
034300     MOVE 'PROYECCI' TO ARCHIVO
034400     MOVE 'OPEN'     TO ACCION
034500     OPEN OUTPUT PROYECCION
034600     IF FS-PROYECCION NOT = 00
034700        PERFORM 9900-FILE-STATUS-EXTENDIDO
034800     END-IF.
034900 1500-ABRIR-ARCHIVOS-E. EXIT.
035000
035100******************************************************************
035200*  LECTURA DEL ARCHIVO DE PARAMETROS (CONFIG)                    *
035300*  RENGLON "KEY,VALUE" EN TEXTO LIBRE. EL ENCABEZADO SE DESCARTA *
035400*  Y LAS LLAVES DESCONOCIDAS SE IGNORAN SIN DETENER LA CORRIDA.  *
035500******************************************************************
035600 2000-LEE-CONFIGURACION SECTION.
035700     IF WKS-FIN-CONFIG = 'Y'
035800        GO TO 2000-LEE-CONFIGURACION-E
035900     END-IF
036000
036100     PERFORM 2100-LEE-RENGLON-CONFIG
036200         UNTIL WKS-CONFIG-TERMINADO.
036300 2000-LEE-CONFIGURACION-E. EXIT.
036400
036500 2100-LEE-RENGLON-CONFIG SECTION.
036600     READ CONFIG
036700         AT END
036800             MOVE 'Y' TO WKS-FIN-CONFIG
036900             GO TO 2100-LEE-RENGLON-CONFIG-E
037000     END-READ
037100
037200     IF CFG-LINEA-ENTRADA (1:3) = 'Key'
037300        GO TO 2100-LEE-RENGLON-CONFIG-E
037400     END-IF
037500     IF CFG-LINEA-ENTRADA = SPACES
037600        GO TO 2100-LEE-RENGLON-CONFIG-E
037700     END-IF
037800
037900     UNSTRING CFG-LINEA-ENTRADA DELIMITED BY ','
038000         INTO CFG-KEY, CFG-VALOR-TEXTO
038100     END-UNSTRING
038200
038300     PERFORM 2200-CONVIERTE-VALOR-CONFIG
038400
038500     EVALUATE CFG-KEY
038600         WHEN 'base_revenue'
038700             MOVE WKS-CFG-VALOR-NUM TO PRM-BASE-REVENUE
038800         WHEN 'base_cogs_pct'
038900             MOVE WKS-CFG-VALOR-NUM TO PRM-BASE-COGS-PCT
039000         WHEN 'revenue_growth_rate'
039100             MOVE WKS-CFG-VALOR-NUM TO PRM-REV-GROWTH
039200         WHEN 'expense_growth_rate'
039300             MOVE WKS-CFG-VALOR-NUM TO PRM-EXP-GROWTH
039400         WHEN 'wage_growth_rate'
039500             MOVE WKS-CFG-VALOR-NUM TO PRM-WAGE-GROWTH
039600         WHEN 'rent_escalation_rate'
039700             MOVE WKS-CFG-VALOR-NUM TO PRM-RENT-ESCALATION
039800         WHEN 'operating_hours'
039900             MOVE WKS-CFG-VALOR-NUM TO PRM-OPERATING-HOURS
040000         WHEN 'manager_weekly_hours'
040100             MOVE WKS-CFG-VALOR-NUM TO PRM-MANAGER-WEEKLY-HOURS
040200         WHEN 'manager_wage_hourly'
040300             MOVE WKS-CFG-VALOR-NUM TO PRM-MANAGER-WAGE-HOURLY
040400         WHEN 'hourly_wage'
040500             MOVE WKS-CFG-VALOR-NUM TO PRM-HOURLY-WAGE
040600         WHEN 'avg_staff_count'
040700             MOVE WKS-CFG-VALOR-NUM TO PRM-AVG-STAFF
040800         WHEN 'utilities'
040900             MOVE WKS-CFG-VALOR-NUM TO PRM-UTILITIES
041000         WHEN 'insurance'
041100             MOVE WKS-CFG-VALOR-NUM TO PRM-INSURANCE
041200         WHEN 'maintenance'
041300             MOVE WKS-CFG-VALOR-NUM TO PRM-MAINTENANCE
041400         WHEN 'marketing'
041500             MOVE WKS-CFG-VALOR-NUM TO PRM-MARKETING
041600         WHEN 'professional_fees'
041700             MOVE WKS-CFG-VALOR-NUM TO PRM-PROFESSIONAL-FEES
041800         WHEN 'loan_amount'
041900             MOVE WKS-CFG-VALOR-NUM TO PRM-LOAN-AMOUNT
042000         WHEN 'interest_rate'
042100             MOVE WKS-CFG-VALOR-NUM TO PRM-INTEREST-RATE
042200         WHEN 'amortization_years'
042300             MOVE WKS-CFG-VALOR-NUM TO PRM-AMORTIZATION-YEARS
042400         WHEN 'initial_capex'
042500             MOVE WKS-CFG-VALOR-NUM TO PRM-INITIAL-CAPEX
042600         WHEN 'commercial_rent'
042700             MOVE WKS-CFG-VALOR-NUM TO PRM-COMMERCIAL-RENT
042800         WHEN 'residential_rent'
042900             MOVE WKS-CFG-VALOR-NUM TO PRM-RESIDENTIAL-RENT
043000         WHEN 'start_year'
043100             MOVE WKS-CFG-VALOR-NUM TO PRM-START-YEAR
043200         WHEN 'start_month'
043300             MOVE WKS-CFG-VALOR-NUM TO PRM-START-MONTH
043400         WHEN 'seasonality_q1'
043500             MOVE WKS-CFG-VALOR-NUM TO PRM-FACTOR-TRIM (1)
043600         WHEN 'seasonality_q2'
043700             MOVE WKS-CFG-VALOR-NUM TO PRM-FACTOR-TRIM (2)
043800         WHEN 'seasonality_q3'
043900             MOVE WKS-CFG-VALOR-NUM TO PRM-FACTOR-TRIM (3)
044000         WHEN 'seasonality_q4'
044100             MOVE WKS-CFG-VALOR-NUM TO PRM-FACTOR-TRIM (4)
044200         WHEN OTHER
044300             DISPLAY 'PFPR1C01 - LLAVE CONFIG NO RECONOCIDA: '
044400                     CFG-KEY
044500     END-EVALUATE.
044600 2100-LEE-RENGLON-CONFIG-E. EXIT.
044700
044800******************************************************************
044900*  PARTE EL TEXTO DEL VALOR EN ENTERA.DECIMAL Y LO ARMA EN UN    *
045000*  CAMPO NUMERICO SIN USAR FUNCIONES INTRINSECAS.                *
045100******************************************************************
045200 2200-CONVIERTE-VALOR-CONFIG SECTION.
045300     MOVE SPACES TO WKS-CFG-VALOR-ENTERA-X WKS-CFG-VALOR-DECIMAL-X
045400     MOVE ZEROES TO WKS-CFG-VALOR-ARMADO
045500
045600     UNSTRING CFG-VALOR-TEXTO DELIMITED BY '.'
045700         INTO WKS-CFG-VALOR-ENTERA-X, WKS-CFG-VALOR-DECIMAL-X
045800     END-UNSTRING
045900
046000     INSPECT WKS-CFG-VALOR-ENTERA-X REPLACING LEADING SPACE BY '0'
046100     INSPECT WKS-CFG-VALOR-DECIMAL-X REPLACING TRAILING
046200             SPACE BY '0'
046300
046400     MOVE WKS-CFG-VALOR-ENTERA-X TO WKS-CFG-VALOR-ENTERA
046500     MOVE WKS-CFG-VALOR-DECIMAL-X TO WKS-CFG-VALOR-DECIMAL.
046600 2200-CONVIERTE-VALOR-CONFIG-E. EXIT.
046700
046800******************************************************************
046900*  CARGA DE LA TABLA DE EVENTOS DE NEGOCIO (ARCHIVO EVENTOS)     *
047000*  HASTA 50 RENGLONES, SOLO EVENTOS ACTIVOS (EVT-ACTIVE = 'Y')   *
047100******************************************************************
047200 3000-CARGA-EVENTOS SECTION.
047300     IF WKS-FIN-EVENTOS = 'Y'
047400        GO TO 3000-CARGA-EVENTOS-E
047500     END-IF
047600
047700     PERFORM 3100-LEE-EVENTO
047800         UNTIL WKS-EVENTOS-TERMINADO
047900            OR WKS-TOTAL-EVENTOS = 50.
048000 3000-CARGA-EVENTOS-E. EXIT.
048100
048200 3100-LEE-EVENTO SECTION.
048300     READ EVENTOS
048400         AT END
048500             MOVE 'Y' TO WKS-FIN-EVENTOS
048600             GO TO 3100-LEE-EVENTO-E
048700     END-READ
048800
048900     IF FS-EVENTOS NOT = 00
049000        PERFORM 9900-FILE-STATUS-EXTENDIDO
049100     END-IF
049200
049300     IF NOT EVT-EVENTO-ACTIVO
049400        GO TO 3100-LEE-EVENTO-E
049500     END-IF
049600
049700     ADD 1 TO WKS-TOTAL-EVENTOS
049800     SET WKS-IX-EVT TO WKS-TOTAL-EVENTOS
049900     MOVE EVT-REGISTRO TO WKS-EVENTO (WKS-IX-EVT).
050000 3100-LEE-EVENTO-E. EXIT.
050100
050200******************************************************************
050300*  INICIALIZACION DE ACUMULADOS PREVIO AL PRIMER MES DE PROYECTO.*
050400*  EL CAPEX INICIAL SE CARGA AQUI, AL SALDO DEL MES CERO, Y NO   *
050500*  SE VUELVE A RESTAR DEL NETO DE TIENDA DEL MES 1.              *
050600*  14/08/2026 MACR TK-40325 - CARGA EL CAPEX INICIAL A LOS       *
050700*                             SALDOS ACUMULADOS DE TIENDA Y      *
050800*                             PROPIETARIO, NO A LOS DE PROPIEDAD.*
050900******************************************************************
051000 3500-INICIALIZA-ACUMULADOS SECTION.
051100     MOVE ZEROES TO WKS-PROP-CUM
051200     COMPUTE WKS-STORE-CUM = PRM-INITIAL-CAPEX * -1
051300     COMPUTE WKS-OWNER-CUM = PRM-INITIAL-CAPEX * -1.
051400 3500-INICIALIZA-ACUMULADOS-E. EXIT.
051500
051600******************************************************************
051700*  PROYECTA UN MES DEL HORIZONTE DE 120. ESTE ES EL PARRAFO      *
051800*  CONTROLADO POR EL PERFORM VARYING DE LA SECCION PRINCIPAL.    *
051900******************************************************************
052000 4000-PROYECTA-MES SECTION.
052100     PERFORM 4100-CALCULA-CALENDARIO
052200     PERFORM 4150-CALCULA-FACTORES-CRECIMIENTO
052300     PERFORM 4200-CALCULA-LINEAS-BASE
052400     PERFORM 4300-CALCULA-PLANILLA
052500     MOVE ZEROES TO WKS-EVT-IMPACTO-REVENUE WKS-EVT-IMPACTO-COGS
052600                     WKS-EVT-IMPACTO-LABOR WKS-EVT-IMPACTO-OPS-S
052700                     WKS-EVT-IMPACTO-OPS-P WKS-EVT-IMPACTO-RENT
052800                     WKS-EVT-IMPACTO-CAPEX-S
052900                     WKS-EVT-IMPACTO-CAPEX-P
053000     PERFORM 4600-APLICA-EVENTOS-MES
053100         VARYING WKS-IX-EVT FROM 1 BY 1
053200         UNTIL WKS-IX-EVT > WKS-TOTAL-EVENTOS
053300     PERFORM 4700-CALCULA-NETOS-MES
053400     PERFORM 4800-ESCRIBE-PROYECCION
053500     ADD 1 TO WKS-CONTADOR-PROYECTADOS.
053600 4000-PROYECTA-MES-E. EXIT.
053700
053800******************************************************************
053900*  CALCULA ANIO/MES/TRIMESTRE CALENDARIO DEL MES DE PROYECTO EN  *
054000*  CURSO A PARTIR DE LA FECHA DE INICIO DEL ESCENARIO.           *
054100******************************************************************
054200 4100-CALCULA-CALENDARIO SECTION.
054300     COMPUTE WKS-CAL-TEMP =
054400             PRM-START-MONTH - 1 + WKS-MES-PROYECTO - 1
054500     COMPUTE WKS-CAL-MONTH =
054600             WKS-CAL-TEMP -
054700             (WKS-CAL-TEMP / WKS-MESES-POR-ANIO *
054800              WKS-MESES-POR-ANIO) + 1
054900     COMPUTE WKS-CAL-YEAR =
055000             PRM-START-YEAR +
055100             (WKS-CAL-TEMP / WKS-MESES-POR-ANIO).
055200
055300     EVALUATE TRUE
055400         WHEN WKS-CAL-MONTH < 4
055500             MOVE 1 TO WKS-CAL-QUARTER
055600         WHEN WKS-CAL-MONTH < 7
055700             MOVE 2 TO WKS-CAL-QUARTER
055800         WHEN WKS-CAL-MONTH < 10
055900             MOVE 3 TO WKS-CAL-QUARTER
056000         WHEN OTHER
056100             MOVE 4 TO WKS-CAL-QUARTER
056200     END-EVALUATE
056300
056400     SET WKS-IX-TRIM TO WKS-CAL-QUARTER
056500     MOVE PRM-FACTOR-TRIM (WKS-IX-TRIM) TO WKS-SEASONALITY-FACTOR.
056600 4100-CALCULA-CALENDARIO-E. EXIT.
056700
056800******************************************************************
056900*  FACTORES DE CRECIMIENTO COMPUESTO DEL ANIO DE PROYECTO EN     *
057000*  CURSO.  EL ANIO 1 NO LLEVA CRECIMIENTO (EXPONENTE 0).         *
057100******************************************************************
057200 4150-CALCULA-FACTORES-CRECIMIENTO SECTION.
057300     COMPUTE WKS-EXPONENTE =
057400             (WKS-MES-PROYECTO - 1) / WKS-MESES-POR-ANIO.
057500
057600     COMPUTE WKS-FACTOR-BASE ROUNDED =
057700             1 + (PRM-REV-GROWTH / 100)
057800     COMPUTE WKS-FACTOR-REVENUE ROUNDED =
057900             WKS-FACTOR-BASE ** WKS-EXPONENTE
058000
058100     COMPUTE WKS-FACTOR-BASE ROUNDED =
058200             1 + (PRM-EXP-GROWTH / 100)
058300     COMPUTE WKS-FACTOR-EXPENSE ROUNDED =
058400             WKS-FACTOR-BASE ** WKS-EXPONENTE
058500
058600     COMPUTE WKS-FACTOR-BASE ROUNDED =
058700             1 + (PRM-WAGE-GROWTH / 100)
058800     COMPUTE WKS-FACTOR-WAGE ROUNDED =
058900             WKS-FACTOR-BASE ** WKS-EXPONENTE
059000
059100     COMPUTE WKS-FACTOR-BASE ROUNDED =
059200             1 + (PRM-RENT-ESCALATION / 100)
059300     COMPUTE WKS-FACTOR-RENT ROUNDED =
059400             WKS-FACTOR-BASE ** WKS-EXPONENTE.
059500 4150-CALCULA-FACTORES-CRECIMIENTO-E. EXIT.
059600
059700******************************************************************
059800*  LINEAS BASE DEL MES (PRE-EVENTO): INGRESO CON ESTACIONALIDAD, *
059900*  COGS, RENTA Y LOS 5 GASTOS FIJOS, TODOS CRECIDOS AL ANIO.     *
060000******************************************************************
060100 4200-CALCULA-LINEAS-BASE SECTION.
060200     COMPUTE WKS-BASE-REVENUE-MES ROUNDED =
060300             PRM-BASE-REVENUE * WKS-FACTOR-REVENUE *
060400             WKS-SEASONALITY-FACTOR
060500
060600     COMPUTE WKS-BASE-COGS-MES ROUNDED =
060700             WKS-BASE-REVENUE-MES * PRM-BASE-COGS-PCT
060800
060900     COMPUTE WKS-EX-UTIL-MES ROUNDED =
061000             PRM-UTILITIES * WKS-FACTOR-EXPENSE
061100     COMPUTE WKS-EX-INS-MES ROUNDED =
061200             PRM-INSURANCE * WKS-FACTOR-EXPENSE
061300     COMPUTE WKS-EX-MAINT-MES ROUNDED =
061400             PRM-MAINTENANCE * WKS-FACTOR-EXPENSE
061500     COMPUTE WKS-EX-MKTG-MES ROUNDED =
061600             PRM-MARKETING * WKS-FACTOR-EXPENSE
061700     COMPUTE WKS-EX-PROF-MES ROUNDED =
061800             PRM-PROFESSIONAL-FEES * WKS-FACTOR-EXPENSE
061900
062000     COMPUTE WKS-BASE-OPS-MES =
062100             WKS-EX-UTIL-MES + WKS-EX-INS-MES + WKS-EX-MAINT-MES
062200             + WKS-EX-MKTG-MES + WKS-EX-PROF-MES
062300
062400     COMPUTE WKS-BASE-RENT-MES ROUNDED =
062500             PRM-COMMERCIAL-RENT * WKS-FACTOR-RENT
062600
062700     COMPUTE WKS-RES-RENT-INCOME ROUNDED =
062800             PRM-RESIDENTIAL-RENT * WKS-FACTOR-RENT.
062900 4200-CALCULA-LINEAS-BASE-E. EXIT.
063000
063100******************************************************************
063200*  PLANILLA DEL MES: GERENTE DE TIEMPO COMPLETO (FIJO) MAS       *
063300*  PERSONAL DE PISO DE MEDIO TIEMPO (FLEXIBLE SEGUN ESTACION).   *
063400*  HORAS DE PISO REQUERIDAS = PERSONAL PROMEDIO POR HORAS DE     *
063500*  OPERACION POR 30.5 (CONSTANTE DE DIAS POR MES); EL GERENTE    *
063600*  CUBRE ESAS HORAS 1 A 1 Y EL RESTO LO CUBRE EL PERSONAL DE     *
063700*  MEDIO TIEMPO. EL COSTO DEL PERSONAL DE MEDIO TIEMPO (SOLO EL  *
063800*  DE EL) SE AJUSTA POR EL FACTOR DE MEDIO-FLEX ESTACIONAL.      *
063900*  14/08/2026 MACR TK-40325 - CORRIGE FORMULA DE HORAS Y APLICA  *
064000*                             MEDIO-FLEX AL COSTO DE PERSONAL.   *
064100 4300-CALCULA-PLANILLA SECTION.
064200     COMPUTE WKS-HORAS-GERENTE-MES ROUNDED =
064300             PRM-MANAGER-WEEKLY-HOURS * WKS-SEMANAS-POR-ANIO /
064400             WKS-MESES-POR-ANIO
064500
064600     COMPUTE WKS-HORAS-PISO-REQ ROUNDED =
064700             PRM-AVG-STAFF * PRM-OPERATING-HOURS * WKS-DIAS-POR-MES
064800
064900     IF WKS-HORAS-PISO-REQ > WKS-HORAS-GERENTE-MES
065000        COMPUTE WKS-HORAS-PERSONAL-MES ROUNDED =
065100                WKS-HORAS-PISO-REQ - WKS-HORAS-GERENTE-MES
065200     ELSE
065300        MOVE ZEROES TO WKS-HORAS-PERSONAL-MES
065400     END-IF
065500
065600     COMPUTE WKS-COSTO-GERENTE-MES ROUNDED =
065700             WKS-HORAS-GERENTE-MES * PRM-MANAGER-WAGE-HOURLY *
065800             WKS-FACTOR-WAGE
065900
066000     COMPUTE WKS-FACTOR-LABOR-FLEX ROUNDED =
066100             1 + (WKS-SEASONALITY-FACTOR - 1) * 0.5
066200
066300     COMPUTE WKS-COSTO-PERSONAL-MES ROUNDED =
066400             WKS-HORAS-PERSONAL-MES * PRM-HOURLY-WAGE *
066500             WKS-FACTOR-WAGE * WKS-FACTOR-LABOR-FLEX
066600
066700     COMPUTE WKS-BASE-LABOR-MES =
066800             WKS-COSTO-GERENTE-MES + WKS-COSTO-PERSONAL-MES.
066900 4300-CALCULA-PLANILLA-E. EXIT.
067000
067100******************************************************************
067200*  EVALUA UN EVENTO DE LA TABLA CONTRA EL MES DE PROYECTO EN     *
067300*  CURSO (VENTANA Y FRECUENCIA), CALCULA SU VALOR (FIJO O        *
067400*  PORCENTUAL SOBRE LA BASE QUE CORRESPONDA) Y LO SUMA AL        *
067500*  ACUMULADOR DE IMPACTO DEL DESTINO Y ENTIDAD QUE CORRESPONDAN. *
067600*  18/06/2003 MEC - AGREGA BASE I = NOI ARRASTRADA.              *
067700******************************************************************
067800 4600-APLICA-EVENTOS-MES SECTION.
067900     IF WKS-MES-PROYECTO < WKS-EVT-START-MONTH (WKS-IX-EVT)
068000        OR WKS-MES-PROYECTO > WKS-EVT-END-MONTH (WKS-IX-EVT)
068100        GO TO 4600-APLICA-EVENTOS-MES-E
068200     END-IF
068300
068400     EVALUATE WKS-EVT-FREQUENCY (WKS-IX-EVT)
068500         WHEN 'O'
068600             IF WKS-MES-PROYECTO NOT =
068700                WKS-EVT-START-MONTH (WKS-IX-EVT)
068800                GO TO 4600-APLICA-EVENTOS-MES-E
068900             END-IF
069000         WHEN 'M'
069100             CONTINUE
069200         WHEN 'Q'
069300             IF (WKS-MES-PROYECTO - WKS-EVT-START-MONTH
069400                (WKS-IX-EVT)) / 3 * 3 NOT =
069500                WKS-MES-PROYECTO - WKS-EVT-START-MONTH
069600                (WKS-IX-EVT)
069700                GO TO 4600-APLICA-EVENTOS-MES-E
069800             END-IF
069900         WHEN 'A'
070000             IF (WKS-MES-PROYECTO - WKS-EVT-START-MONTH
070100                (WKS-IX-EVT)) / 12 * 12 NOT =
070200                WKS-MES-PROYECTO - WKS-EVT-START-MONTH
070300                (WKS-IX-EVT)
070400                GO TO 4600-APLICA-EVENTOS-MES-E
070500             END-IF
070600     END-EVALUATE
070700
070800     PERFORM 4650-CALCULA-VALOR-EVENTO
070900     PERFORM 4660-ACUMULA-IMPACTO-EVENTO.
071000 4600-APLICA-EVENTOS-MES-E. EXIT.
071100
071200******************************************************************
071300*  CALCULA EL VALOR EN QUETZALES DEL EVENTO EN EL MES EN CURSO.  *
071400*  SI ES PORCENTUAL (P) SE APLICA SOBRE LA LINEA BASE QUE INDICA *
071500*  EVT-PCT-BASIS, O SOBRE LA SUMA DE NOI-PRE DE LOS ULTIMOS 12   *
071600*  MESES (BASE I = NOI ARRASTRADA); SI ES FIJO (F) EL VALOR ES   *
071700*  TAL CUAL VIENE EN EL EVENTO.                                 *
071800******************************************************************
071900 4650-CALCULA-VALOR-EVENTO SECTION.
072000     IF WKS-EVT-VALUE-TYPE (WKS-IX-EVT) = 'F'
072100        MOVE WKS-EVT-VALUE (WKS-IX-EVT) TO WKS-VALOR-EVENTO
072200        GO TO 4650-CALCULA-VALOR-EVENTO-E
072300     END-IF
072400
072500     EVALUATE WKS-EVT-PCT-BASIS (WKS-IX-EVT)
072600         WHEN 'R'
072700             COMPUTE WKS-VALOR-EVENTO ROUNDED =
072800                     WKS-BASE-REVENUE-MES *
072900                     WKS-EVT-VALUE (WKS-IX-EVT) / 100
073000         WHEN 'C'
073100             COMPUTE WKS-VALOR-EVENTO ROUNDED =
073200                     WKS-BASE-COGS-MES *
073300                     WKS-EVT-VALUE (WKS-IX-EVT) / 100
073400         WHEN 'L'
073500             COMPUTE WKS-VALOR-EVENTO ROUNDED =
073600                     WKS-BASE-LABOR-MES *
073700                     WKS-EVT-VALUE (WKS-IX-EVT) / 100
073800         WHEN 'O'
073900             COMPUTE WKS-VALOR-EVENTO ROUNDED =
074000                     WKS-BASE-OPS-MES *
074100                     WKS-EVT-VALUE (WKS-IX-EVT) / 100
074200         WHEN 'N'
074300             COMPUTE WKS-VALOR-EVENTO ROUNDED =
074400                     WKS-BASE-RENT-MES *
074500                     WKS-EVT-VALUE (WKS-IX-EVT) / 100
074600         WHEN 'I'
074700             PERFORM 4655-SUMA-NOI-ARRASTRADA
074800             COMPUTE WKS-VALOR-EVENTO ROUNDED =
074900                     WKS-BASE-NOI-TRAILING *
075000                     WKS-EVT-VALUE (WKS-IX-EVT) / 100
075100         WHEN OTHER
075200             MOVE ZEROES TO WKS-VALOR-EVENTO
075300     END-EVALUATE.
075400 4650-CALCULA-VALOR-EVENTO-E. EXIT.
075500
075600******************************************************************
075700*  SUMA EL NOI-PRE DE LOS MESES DE PROYECTO YA ESCRITOS, SOBRE LA *
075800*  VENTANA QUE CORRESPONDE A LA FRECUENCIA DEL EVENTO EVALUADO:  *
075900*  UNICO/MENSUAL = 1, TRIMESTRAL = 3, ANUAL = 12 MESES ATRAS.    *
076000*  SOLO APLICA CUANDO YA HAY SUFICIENTE HISTORIA (MES > VENTANA);*
076100*  SI LA SUMA ARRASTRADA SALE NEGATIVA O CERO LA BASE ES CERO.   *
076200* 18/08/2026 MACR TK-40351 - LA VENTANA ERA FIJA A 12 MESES PARA *
076300*                           CUALQUIER EVENTO; AHORA SE DERIVA DE *
076400*                           EVT-FREQUENCY DEL EVENTO EVALUADO, Y *
076500*                           SE PISA LA BASE A CERO SI LA SUMA    *
076600*                           ARRASTRADA NO ES POSITIVA.           *
076700******************************************************************
076800 4655-SUMA-NOI-ARRASTRADA SECTION.
076900     MOVE ZEROES TO WKS-TRAIL-SUMA
077000     EVALUATE TRUE
077100         WHEN EVT-FRECUENCIA-TRIMESTRAL (WKS-IX-EVT)
077200             MOVE 3 TO WKS-VENTANA-TRAILING
077300         WHEN EVT-FRECUENCIA-ANUAL (WKS-IX-EVT)
077400            MOVE 12 TO WKS-VENTANA-TRAILING
077500         WHEN OTHER
077600            MOVE 1 TO WKS-VENTANA-TRAILING
077700     END-EVALUATE
077800
077900     IF WKS-MES-PROYECTO NOT > WKS-VENTANA-TRAILING
078000        MOVE ZEROES TO WKS-BASE-NOI-TRAILING
078100        GO TO 4655-SUMA-NOI-ARRASTRADA-E
078200     END-IF
078300
078400     PERFORM 4656-SUMA-UN-MES-NOI
078500             VARYING WKS-IX-TRAIL FROM 1 BY 1
078600             UNTIL WKS-IX-TRAIL > WKS-VENTANA-TRAILING
078700
078800     IF WKS-TRAIL-SUMA NOT > ZEROES
078900        MOVE ZEROES TO WKS-BASE-NOI-TRAILING
079000     ELSE
079100        MOVE WKS-TRAIL-SUMA TO WKS-BASE-NOI-TRAILING
079200     END-IF.
079300 4655-SUMA-NOI-ARRASTRADA-E. EXIT.
079400
079500 4656-SUMA-UN-MES-NOI SECTION.
079600     COMPUTE WKS-MES-ATRAS = WKS-MES-PROYECTO - WKS-IX-TRAIL
079700     SET WKS-IX-NOI TO WKS-MES-ATRAS
079800     ADD WKS-NOI-PRE-MES (WKS-IX-NOI) TO WKS-TRAIL-SUMA.
079900 4656-SUMA-UN-MES-NOI-E. EXIT.
080000
080100******************************************************************
080200*  SUMA EL VALOR DEL EVENTO EVALUADO AL ACUMULADOR DE IMPACTO    *
080300*  QUE CORRESPONDE SEGUN DESTINO (IMPACT-TARGET) Y ENTIDAD.      *
080400*  27/03/2012 JPL - PERMITE ENTIDAD PROPIEDAD EN GASTO/CAPEX.    *
080500******************************************************************
080600 4660-ACUMULA-IMPACTO-EVENTO SECTION.
080700     EVALUATE WKS-EVT-IMPACT-TARGET (WKS-IX-EVT)
080800         WHEN 'R'
080900             ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-REVENUE
081000         WHEN 'C'
081100             ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-COGS
081200         WHEN 'L'
081300             ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-LABOR
081400         WHEN 'O'
081500             IF WKS-EVT-ENTITY (WKS-IX-EVT) = 'P'
081600                ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-OPS-P
081700             ELSE
081800                ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-OPS-S
081900             END-IF
082000         WHEN 'N'
082100             ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-RENT
082200         WHEN 'X'
082300             IF WKS-EVT-ENTITY (WKS-IX-EVT) = 'P'
082400                ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-CAPEX-P
082500             ELSE
082600                ADD WKS-VALOR-EVENTO TO WKS-EVT-IMPACTO-CAPEX-S
082700             END-IF
082800     END-EVALUATE.
082900 4660-ACUMULA-IMPACTO-EVENTO-E. EXIT.
083000
083100******************************************************************
083200*  ARMA LOS NETOS DEL MES DE LA TIENDA Y DE LA PROPIEDAD, Y EL   *
083300*  FLUJO DE CAJA DEL PROPIETARIO, APLICANDO LOS IMPACTOS DE      *
083400*  EVENTO SOBRE LAS LINEAS BASE. LA RENTA COMERCIAL QUE RECIBE   *
083500*  LA PROPIEDAD ES LA MISMA RENTA (YA CON EVENTOS) QUE PAGA LA   *
083600*  TIENDA; LA CUOTA DEL PRESTAMO Y LOS EVENTOS DE ENTIDAD        *
083700*  PROPIEDAD SE CARGAN UNICAMENTE AL NETO DE LA PROPIEDAD.       *
083800*  14/08/2026 MACR TK-40325 - CORRIGE NOI-PRE (INCLUYE RENTA),   *
083900*                             NETO TIENDA Y NETO PROPIEDAD PARA  *
084000*                             QUE SIGAN LA FORMULA DEL MODELO.   *
084100******************************************************************
084200 4700-CALCULA-NETOS-MES SECTION.
084300     COMPUTE WKS-STORE-REVENUE ROUNDED =
084400             WKS-BASE-REVENUE-MES + WKS-EVT-IMPACTO-REVENUE
084500     COMPUTE WKS-STORE-COGS ROUNDED =
084600             WKS-BASE-COGS-MES + WKS-EVT-IMPACTO-COGS
084700     COMPUTE WKS-STORE-LABOR ROUNDED =
084800             WKS-BASE-LABOR-MES + WKS-EVT-IMPACTO-LABOR
084900     COMPUTE WKS-STORE-OPS-EX ROUNDED =
085000             WKS-BASE-OPS-MES + WKS-EVT-IMPACTO-OPS-S
085100     COMPUTE WKS-STORE-RENT-EX ROUNDED =
085200             WKS-BASE-RENT-MES + WKS-EVT-IMPACTO-RENT
085300     MOVE WKS-STORE-RENT-EX TO WKS-COM-RENT-INCOME
085400
085500     COMPUTE WKS-STORE-NOI-PRE ROUNDED =
085600             WKS-STORE-REVENUE - WKS-STORE-COGS -
085700             WKS-STORE-LABOR - WKS-STORE-OPS-EX -
085800             WKS-STORE-RENT-EX
085900     SET WKS-IX-NOI TO WKS-MES-PROYECTO
086000     MOVE WKS-STORE-NOI-PRE TO WKS-NOI-PRE-MES (WKS-IX-NOI)
086100
086200*    NETO DE TIENDA: NOI-PRE MENOS BONO (SIEMPRE CERO, SUBSISTEMA
086300*    DE INCENTIVOS SUSPENDIDO) MENOS CAPEX DE EVENTO DE TIENDA.
086400     COMPUTE WKS-STORE-NET ROUNDED =
086500             WKS-STORE-NOI-PRE - WKS-EVT-IMPACTO-CAPEX-S
086600
086700*    NETO DE PROPIEDAD: RENTA COMERCIAL (LINKED) MAS RENTA
086800*    RESIDENCIAL, MENOS CUOTA DE PRESTAMO Y EVENTOS DE ENTIDAD
086900*    PROPIEDAD (GASTO Y CAPEX).
087000     COMPUTE WKS-PROP-NET ROUNDED =
087100             WKS-COM-RENT-INCOME + WKS-RES-RENT-INCOME -
087200             PRM-CUOTA-MENSUAL - WKS-EVT-IMPACTO-OPS-P -
087300             WKS-EVT-IMPACTO-CAPEX-P
087400
087500*    EL MES 1 REPORTA UNICAMENTE EL CAPEX INICIAL; LOS DEMAS
087600*    MESES REPORTAN SOLO EL CAPEX DE EVENTO DEL MES (14/08/2026
087700*    MACR TK-40325 - EVITA QUE UN EVENTO DE CAPEX EN EL MES 1 SE
087800*    SUME AL CAPEX INICIAL).
087900     IF WKS-MES-PROYECTO = 1
088000        MOVE PRM-INITIAL-CAPEX TO WKS-CAPEX-MES
088100     ELSE
088200        MOVE ZEROES TO WKS-CAPEX-MES
088300        ADD WKS-EVT-IMPACTO-CAPEX-S WKS-EVT-IMPACTO-CAPEX-P
088400            TO WKS-CAPEX-MES
088500     END-IF
088600
088700     COMPUTE WKS-NET-EVENT-IMPACT =
088800             WKS-EVT-IMPACTO-REVENUE - WKS-EVT-IMPACTO-COGS -
088900             WKS-EVT-IMPACTO-LABOR - WKS-EVT-IMPACTO-OPS-S -
089000             WKS-EVT-IMPACTO-OPS-P - WKS-EVT-IMPACTO-RENT -
089100             WKS-EVT-IMPACTO-CAPEX-S - WKS-EVT-IMPACTO-CAPEX-P
089200
089300*    EL FLUJO DEL PROPIETARIO ES SOLO LA SUMA DE LOS DOS NETOS;
089400*    EL CAPEX YA FUE CARGADO A CADA NETO, NO SE RESTA DE NUEVO.
089500     COMPUTE WKS-OWNER-CF ROUNDED =
089600             WKS-STORE-NET + WKS-PROP-NET
089700
089800     ADD WKS-STORE-NET TO WKS-STORE-CUM
089900     ADD WKS-PROP-NET  TO WKS-PROP-CUM
090000     ADD WKS-OWNER-CF  TO WKS-OWNER-CUM.
090100 4700-CALCULA-NETOS-MES-E. EXIT.
090200
090300******************************************************************
090400*  ARMA Y ESCRIBE EL RENGLON DEL MES AL ARCHIVO PROYECCION,      *
090500*  LAYOUT PFPRJ01. LOS GASTOS SE GRABAN EN NEGATIVO.             *
090600******************************************************************
090700 4800-ESCRIBE-PROYECCION SECTION.
090800     MOVE SPACES TO PRJ-REGISTRO
090900     MOVE WKS-CAL-YEAR            TO PRJ-CAL-YEAR
091000     MOVE WKS-CAL-MONTH           TO PRJ-CAL-MONTH
091100     MOVE WKS-CAL-QUARTER         TO PRJ-CAL-QUARTER
091200     MOVE WKS-MES-PROYECTO        TO PRJ-PROJECT-MONTH
091300     COMPUTE PRJ-PROJECT-YEAR =
091400             ((WKS-MES-PROYECTO - 1) / WKS-MESES-POR-ANIO) + 1
091500
091600     MOVE WKS-STORE-REVENUE       TO PRJ-STORE-REVENUE
091700     COMPUTE PRJ-STORE-COGS  = WKS-STORE-COGS * -1
091800     COMPUTE PRJ-STORE-LABOR = WKS-STORE-LABOR * -1
091900     MOVE ZEROES                  TO PRJ-STORE-BONUS
092000     COMPUTE PRJ-STORE-OPS-EX = WKS-STORE-OPS-EX * -1
092100
092200     COMPUTE PRJ-EX-UTIL  = WKS-EX-UTIL-MES  * -1
092300     COMPUTE PRJ-EX-INS   = WKS-EX-INS-MES   * -1
092400     COMPUTE PRJ-EX-MAINT = WKS-EX-MAINT-MES * -1
092500     COMPUTE PRJ-EX-MKTG  = WKS-EX-MKTG-MES  * -1
092600     COMPUTE PRJ-EX-PROF  = WKS-EX-PROF-MES  * -1
092700
092800     COMPUTE PRJ-STORE-RENT-EX = WKS-STORE-RENT-EX * -1
092900     COMPUTE PRJ-PROP-DEBT     = PRM-CUOTA-MENSUAL * -1
093000
093100     MOVE WKS-STORE-NET           TO PRJ-STORE-NET
093200     MOVE WKS-PROP-NET            TO PRJ-PROP-NET
093300
093400     MOVE WKS-STORE-CUM           TO PRJ-STORE-CUM
093500     MOVE WKS-PROP-CUM            TO PRJ-PROP-CUM
093600     MOVE WKS-OWNER-CUM           TO PRJ-OWNER-CUM
093700
093800     MOVE WKS-OWNER-CF            TO PRJ-OWNER-CF
093900     COMPUTE PRJ-CAPEX = WKS-CAPEX-MES * -1
094000     MOVE WKS-NET-EVENT-IMPACT    TO PRJ-NET-EVENT-IMPACT
094100     MOVE WKS-STORE-NOI-PRE       TO PRJ-STORE-NOI-PRE
094200
094300     WRITE PRJ-REGISTRO
094400     IF FS-PROYECCION NOT = 00
094500        PERFORM 9900-FILE-STATUS-EXTENDIDO
094600     END-IF.
094700 4800-ESCRIBE-PROYECCION-E. EXIT.
094800
094900******************************************************************
095000*  RUTINA COMUN DE FILE STATUS EXTENDIDO. SE INVOCA CUANDO UNA   *
095100*  OPERACION DE I-O DEVUELVE UN STATUS DISTINTO DE 00/10/35.     *
095200*  30/05/2019 SQV - ESTANDARIZADA CON EL RESTO DE LA SUITE.      *
095300******************************************************************
095400 9900-FILE-STATUS-EXTENDIDO SECTION.
095500     DISPLAY '*** ERROR DE E/S EN PFPR1C01 ***'
095600     DISPLAY 'ARCHIVO   : ' ARCHIVO
095700     DISPLAY 'ACCION    : ' ACCION
095800     DISPLAY 'FS-CONFIG : '     FS-CONFIG
095900     DISPLAY 'FS-EVENTOS: '     FS-EVENTOS
096000     DISPLAY 'FS-PROYECC: '     FS-PROYECCION
096100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
096200                           FS-EVENTOS, FSE-EVENTOS
096300     PERFORM 9000-CERRAR-ARCHIVOS
096400     MOVE 91 TO RETURN-CODE
096500     STOP RUN.
096600 9900-FILE-STATUS-EXTENDIDO-E. EXIT.
096700
096800******************************************************************
096900*  CIERRE ORDENADO DE ARCHIVOS DE LA CORRIDA                    *
097000******************************************************************
097100 9000-CERRAR-ARCHIVOS SECTION.
097200     CLOSE CONFIG
097300     CLOSE EVENTOS
097400     CLOSE PROYECCION.
097500 9000-CERRAR-ARCHIVOS-E. EXIT.
