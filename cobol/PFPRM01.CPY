000100******************************************************************
000200*               D E F I N I C I O N   D E   A R C H I V O        *
000300*      PFPRM01  -  BLOQUE DE PARAMETROS DEL ESCENARIO DE CORRIDA *
000400******************************************************************
000500*    FECHA       : 06/04/1987                                    *
000600*    PROGRAMADOR : W. HASKELL (WJH)                              *
000700*    APLICACION  : PROYECCION FINANCIERA TIENDA NORTH DORR       *
000800*    DESCRIPCION : VALORES DE SUPUESTOS DE NEGOCIO QUE GOBIERNAN *
000900*                : LA CORRIDA DE PROYECCION. CADA CAMPO TRAE EL  *
001000*                : VALOR POR DEFECTO DEL PROGRAMA, EL CUAL SE    *
001100*                : SOBREESCRIBE SI LA LLAVE APARECE EN CONFIG.   *
001200*                : LOS FACTORES/TASAS LLEVAN 4 DECIMALES, LOS    *
001300*                : MONTOS EN QUETZALES LLEVAN 4 DECIMALES EN     *
001400*                : ESTE BLOQUE PARA NO PERDER PRECISION Y SE     *
001500*                : REDONDEAN A 2 DECIMALES AL PUBLICAR.          *
001600******************************************************************
001700*    CAMBIOS:                                                   *
001800*    06/04/1987 WJH  CREACION DEL COPY                          *
001900*    02/07/1996 RAO  AGREGA RENT-ESCALATION Y WAGE-GROWTH        *
002000*    23/10/1998 DLQ  AMPLIA ANIO DE INICIO A 4 DIGITOS, Y2K      *
002100*    14/01/2026 MACR TK-40217  AGREGA BLOQUE DE ESTACIONALIDAD   *
002200*    16/08/2026 MACR TK-40338  CARGA DEFECTOS DE ESTACIONALIDAD  *
002300*                              AL ARRANQUE (REDEFINES)           *
002400******************************************************************
002500 01  PRM-PARAMETROS-ESCENARIO.
002600*    --------------------------------------------------------
002700*    FACTORES DE ESTACIONALIDAD POR TRIMESTRE CALENDARIO
002800*    --------------------------------------------------------
002900     05  PRM-TABLA-ESTACIONALIDAD.
003000         10  PRM-ESTACIONALIDAD OCCURS 4 TIMES
003100                                INDEXED BY WKS-IX-TRIM.
003200             15  PRM-FACTOR-TRIM       PIC 9(01)V9(04).
003300*    16/08/2026 MACR TK-40338 - LA TABLA NO TENIA VALOR POR
003400*    DEFECTO; SI CONFIG NO TRAIA LAS LLAVES SEASONALITY-Q1..Q4
003500*    QUEDABA BASURA DE WORKING-STORAGE. SE REDEFINE CON LOS 4
003600*    FACTORES DEL MODELO COMO DEFECTO DE CARGA, LOS CUALES EL
003700*    PROPIO 2000-LEE-CONFIGURACION PUEDE SOBREESCRIBIR RENGLON
003800*    POR RENGLON SI LA LLAVE VIENE EN EL ARCHIVO DE CONFIG.
003900     05  PRM-ESTACIONALIDAD-DEFECTO REDEFINES
004000                                PRM-TABLA-ESTACIONALIDAD.
004100         10  PRM-FACTOR-TRIM-D1    PIC 9(01)V9(04) VALUE 0.8000.
004200         10  PRM-FACTOR-TRIM-D2    PIC 9(01)V9(04) VALUE 1.0000.
004300         10  PRM-FACTOR-TRIM-D3    PIC 9(01)V9(04) VALUE 1.3000.
004400         10  PRM-FACTOR-TRIM-D4    PIC 9(01)V9(04) VALUE 1.1000.
004500*    --------------------------------------------------------
004600*    TASAS DE CRECIMIENTO ANUAL (PORCENTAJE, COMPUESTO)
004700*    --------------------------------------------------------
004800     05  PRM-REV-GROWTH                PIC S9(03)V9(04)
004900                                        VALUE 3.0000.
005000     05  PRM-EXP-GROWTH                PIC S9(03)V9(04)
005100                                        VALUE 2.0000.
005200     05  PRM-WAGE-GROWTH               PIC S9(03)V9(04)
005300                                        VALUE 3.0000.
005400     05  PRM-RENT-ESCALATION           PIC S9(03)V9(04)
005500                                        VALUE 2.0000.
005600*    --------------------------------------------------------
005700*    VENTAS E INSUMOS DE LA TIENDA
005800*    --------------------------------------------------------
005900     05  PRM-BASE-REVENUE              PIC S9(09)V9(04)
006000                                        VALUE 35416.6667.
006100     05  PRM-BASE-COGS-PCT             PIC 9(01)V9(04)
006200                                        VALUE 0.7000.
006300*    --------------------------------------------------------
006400*    PLANILLA (GERENTE + PERSONAL DE PISO)
006500*    --------------------------------------------------------
006600     05  PRM-OPERATING-HOURS           PIC 9(02)
006700                                        VALUE 14.
006800     05  PRM-MANAGER-WEEKLY-HOURS      PIC 9(03)V99
006900                                        VALUE 40.00.
007000     05  PRM-MANAGER-WAGE-HOURLY       PIC 9(05)V99
007100                                        VALUE 20.00.
007200     05  PRM-HOURLY-WAGE               PIC 9(05)V99
007300                                        VALUE 12.00.
007400     05  PRM-AVG-STAFF                 PIC 9(03)V99
007500                                        VALUE 1.00.
007600*    --------------------------------------------------------
007700*    GASTOS FIJOS MENSUALES DE LA TIENDA
007800*    --------------------------------------------------------
007900     05  PRM-UTILITIES                 PIC S9(07)V99
008000                                        VALUE 1200.00.
008100     05  PRM-INSURANCE                 PIC S9(07)V99
008200                                        VALUE 400.00.
008300     05  PRM-MAINTENANCE               PIC S9(07)V99
008400                                        VALUE 300.00.
008500     05  PRM-MARKETING                 PIC S9(07)V99
008600                                        VALUE 200.00.
008700     05  PRM-PROFESSIONAL-FEES         PIC S9(07)V99
008800                                        VALUE 150.00.
008900*    --------------------------------------------------------
009000*    PRESTAMO DE ADQUISICION
009100*    --------------------------------------------------------
009200     05  PRM-LOAN-AMOUNT               PIC S9(09)V99
009300                                        VALUE 320000.00.
009400     05  PRM-INTEREST-RATE             PIC S9(03)V9(04)
009500                                        VALUE 7.0000.
009600     05  PRM-AMORTIZATION-YEARS        PIC 9(02)
009700                                        VALUE 25.
009800     05  PRM-INITIAL-CAPEX             PIC S9(09)V99
009900                                        VALUE 50000.00.
010000*    --------------------------------------------------------
010100*    PROPIEDAD (RENTA COMERCIAL / RESIDENCIAL)
010200*    --------------------------------------------------------
010300     05  PRM-COMMERCIAL-RENT           PIC S9(07)V99
010400                                        VALUE 2000.00.
010500     05  PRM-RESIDENTIAL-RENT          PIC S9(07)V99
010600                                        VALUE 1550.00.
010700*    --------------------------------------------------------
010800*    FECHA CALENDARIO DEL MES 1 DE PROYECTO
010900*    --------------------------------------------------------
011000     05  PRM-FECHA-INICIO.
011100         10  PRM-START-YEAR            PIC 9(04) VALUE ZEROES.
011200         10  PRM-START-MONTH           PIC 9(02) VALUE ZEROES.
011300     05  PRM-FECHA-INICIO-N REDEFINES PRM-FECHA-INICIO
011400                                       PIC 9(06).
011500     05  FILLER                        PIC X(20).
011600*    --------------------------------------------------------
011700*    CUOTA MENSUAL DE DEUDA, CALCULADA UNA SOLA VEZ
011800*    --------------------------------------------------------
011900 01  PRM-CUOTA-MENSUAL                 PIC S9(09)V99 VALUE ZEROES.
