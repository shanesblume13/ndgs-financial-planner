000100******************************************************************
000200*               D E F I N I C I O N   D E   A R C H I V O        *
000300*      PFKPI01  -  BLOQUE DE INDICADORES DE LA CORRIDA (KPI)     *
000400******************************************************************
000500*    FECHA       : 17/05/1990                                    *
000600*    PROGRAMADOR : R. ORDONEZ (RAO)                              *
000700*    APLICACION  : PROYECCION FINANCIERA TIENDA NORTH DORR       *
000800*    DESCRIPCION : RESUMEN DE INDICADORES SOBRE EL HORIZONTE     *
000900*                : ACUMULADO (1, 3, 5 O 10 ANOS). NO SE GRABA A  *
001000*                : DISCO, SE DESPLIEGA EN EL REPORTE DE          *
001100*                : ESTADISTICAS DEL PROGRAMA AGREGADOR.          *
001200******************************************************************
001300*    CAMBIOS:                                                   *
001400*    17/05/1990 RAO  CREACION DEL COPY                          *
001500*    14/01/2026 MACR TK-40217  AGREGA KPI-DSCR                  *
001600******************************************************************
001700 01  KPI-REGISTRO.
001800     05  KPI-TOTAL-OWNER-CF            PIC S9(11)V99.
001900     05  KPI-AVG-CF-PERIOD             PIC S9(09)V99.
002000     05  KPI-NET-MARGIN-PCT            PIC S9(03)V9(02).
002100     05  KPI-PROP-NOI                  PIC S9(11)V99.
002200     05  KPI-DSCR                      PIC S9(03)V9(02).
002300     05  FILLER                        PIC X(10).
