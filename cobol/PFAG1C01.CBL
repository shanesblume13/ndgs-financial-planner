000100******************************************************************
000200* FECHA       : 11/09/1989                                       *
000300* PROGRAMADOR : R. ORDONEZ (RAO)                                 *
000400* APLICACION  : ANALISIS DE CREDITO COMERCIAL                    *
000500* PROGRAMA    : PFAG1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : AGRUPA LOS 120 RENGLONES MENSUALES DEL ARCHIVO   *
000800*             : PROYECCION EN PERIODOS TRIMESTRE/ANIO CALENDARIO *
000900*             : Y CALCULA LOS INDICADORES (KPI) DE LA CORRIDA    *
001000*             : SOBRE EL HORIZONTE COMPLETO.                    *
001100* ARCHIVOS    : PROYECCION=L, ACUMULADO=A                        *
001200* ACCION (ES) : A=AGRUPAR                                        *
001300* INSTALADO   : 02/10/1989                                       *
001400* BPM/RATIONAL: 104472                                           *
001500* NOMBRE      : PROYECCION FINANCIERA TIENDA NORTH DORR          *
001600* DESCRIPCION : AGREGADOR DE PERIODO Y CALCULADORA DE KPI        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.         PFAG1C01.
002000 AUTHOR.             R. ORDONEZ.
002100 INSTALLATION.       DEPTO ANALISIS DE CREDITO COMERCIAL.
002200 DATE-WRITTEN.       11/09/1989.
002300 DATE-COMPILED.
002400 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 11/09/1989 RAO            CREACION DEL PROGRAMA - VERSION 1    *
002900* 02/10/1989 RAO            INSTALACION EN PRODUCCION            *
003000* 14/03/1992 RAO            AGREGA DETALLE DE 5 GASTOS FIJOS     *
003100*                           AL RENGLON ACUMULADO                 *
003200* 30/12/1998 DLQ   Y2K      AMPLIA ANIO CALENDARIO A 4 DIGITOS   *
003300* 04/02/1999 DLQ   Y2K      PRUEBAS DE PASO DE SIGLO, SIN ERRORES*
003400* 18/06/2003 MEC            AGREGA PARAMETRO DE MODO DE CORRIDA  *
003500*                           (T=TRIMESTRAL, N=ANUAL) POR SYSIN    *
003600* 09/01/2008 MEC            CORRIGE RETENCION DE SALDOS          *
003700*                           ACUMULADOS EN EL CORTE DE PERIODO    *
003800* 27/03/2012 JPL            AGREGA CALCULO DE DSCR AL RESUMEN    *
003900* 30/05/2019 SQV            ESTANDARIZA RUTINA DE FILE STATUS    *
004000*                           EXTENDIDO CON EL RESTO DE LA SUITE   *
004100* 14/01/2026 MACR TK-40217  REESCRIBE SOBRE EL NUEVO LAYOUT      *
004200*                           PFPRJ01 Y AGREGA KPI-DSCR            *
004300* 14/08/2026 MACR TK-40325  CORRIGE NOI DE PROPIEDAD Y DSCR PARA *
004400*                           QUE SUMEN DE VUELTA LA CUOTA (GRABADA*
004500*                           EN NEGATIVO) EN LUGAR DE IGNORARLA   *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUM-DIGITOS IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS WKS-UPSI-DIAGNOSTICO.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PROYECCION ASSIGN TO PROYECCION
005600            ORGANIZATION    IS SEQUENTIAL
005700            FILE STATUS     IS FS-PROYECCION
005800                               FSE-PROYECCION.
005900
006000     SELECT ACUMULADO  ASSIGN TO ACUMULADO
006100            ORGANIZATION    IS SEQUENTIAL
006200            FILE STATUS     IS FS-ACUMULADO
006300                               FSE-ACUMULADO.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   RENGLONES MENSUALES DE LA PROYECCION, EN ORDEN CALENDARIO
007100 FD  PROYECCION
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 250 CHARACTERS
007400     DATA RECORD IS PRJ-REGISTRO.
007500     COPY PFPRJ01.
007600
007700*   RENGLONES ACUMULADOS POR PERIODO (TRIMESTRE O ANIO)
007800 FD  ACUMULADO
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 250 CHARACTERS
008100     DATA RECORD IS ACU-REGISTRO.
008200     COPY PFPRJ01 REPLACING ==PRJ-== BY ==ACU-==.
008300
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *
008700******************************************************************
008800 01  WKS-FS-STATUS.
008900     05  FS-PROYECCION            PIC 9(02) VALUE ZEROES.
009000     05  FSE-PROYECCION.
009100         10  FSE-PRJ-RETURN       PIC S9(4) COMP-5 VALUE 0.
009200         10  FSE-PRJ-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
009300         10  FSE-PRJ-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
009400     05  FS-ACUMULADO             PIC 9(02) VALUE ZEROES.
009500     05  FSE-ACUMULADO.
009600         10  FSE-ACU-RETURN       PIC S9(4) COMP-5 VALUE 0.
009700         10  FSE-ACU-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
009800         10  FSE-ACU-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
009900     05  PROGRAMA                 PIC X(08) VALUE 'PFAG1C01'.
010000     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010100     05  ACCION                   PIC X(10) VALUE SPACES.
010200     05  LLAVE                    PIC X(32) VALUE SPACES.
010300     05  WKS-UPSI-DIAGNOSTICO     PIC X(01) VALUE 'N'.
010400******************************************************************
010500*              PARAMETRO DE MODO DE CORRIDA (SYSIN)              *
010600*              T = AGRUPA POR TRIMESTRE  N = AGRUPA POR ANIO     *
010700******************************************************************
010800 01  WKS-SYSIN-MODO                PIC X(01) VALUE 'T'.
010900     88  WKS-MODO-TRIMESTRAL                  VALUE 'T'.
011000     88  WKS-MODO-ANUAL                        VALUE 'N'.
011100******************************************************************
011200*              BANDERAS Y CONTROL DE QUIEBRE                     *
011300******************************************************************
011400 01  WKS-INDICADORES.
011500     05  WKS-FIN-PROYECCION       PIC X(01) VALUE 'N'.
011600         88  WKS-PROYECCION-TERMINADA          VALUE 'Y'.
011700     05  WKS-PRIMER-RENGLON       PIC X(01) VALUE 'Y'.
011800         88  WKS-ES-PRIMER-RENGLON              VALUE 'Y'.
011900     05  WKS-LLAVE-PERIODO-ANT.
012000         10  WKS-ANT-YEAR         PIC 9(04) VALUE ZEROES.
012100         10  WKS-ANT-QUARTER      PIC 9(01) VALUE ZEROES.
012200     05  WKS-LLAVE-PERIODO-ACT.
012300         10  WKS-ACT-YEAR         PIC 9(04) VALUE ZEROES.
012400         10  WKS-ACT-QUARTER      PIC 9(01) VALUE ZEROES.
012500     05  WKS-CONTADOR-PERIODOS    PIC 9(03) COMP VALUE ZEROES.
012600     05  WKS-CONTADOR-RENGLONES   PIC 9(03) COMP VALUE ZEROES.
012700******************************************************************
012800*         ACUMULADORES DEL PERIODO EN FORMACION (FLUJO)          *
012900******************************************************************
013000 01  WKS-ACUMULADORES-FLUJO.
013100     05  WKS-AC-STORE-REVENUE     PIC S9(09)V99 VALUE ZEROES.
013200     05  WKS-AC-STORE-COGS        PIC S9(09)V99 VALUE ZEROES.
013300     05  WKS-AC-STORE-LABOR       PIC S9(09)V99 VALUE ZEROES.
013400     05  WKS-AC-STORE-BONUS       PIC S9(09)V99 VALUE ZEROES.
013500     05  WKS-AC-STORE-OPS-EX      PIC S9(09)V99 VALUE ZEROES.
013600     05  WKS-AC-EX-DETALLE OCCURS 5 TIMES
013700                        INDEXED BY WKS-IX-EX
013800                                   PIC S9(07)V99 VALUE ZEROES.
013900     05  WKS-AC-STORE-RENT-EX     PIC S9(09)V99 VALUE ZEROES.
014000     05  WKS-AC-PROP-DEBT         PIC S9(09)V99 VALUE ZEROES.
014100     05  WKS-AC-STORE-NET         PIC S9(09)V99 VALUE ZEROES.
014200     05  WKS-AC-PROP-NET          PIC S9(09)V99 VALUE ZEROES.
014300     05  WKS-AC-OWNER-CF          PIC S9(09)V99 VALUE ZEROES.
014400     05  WKS-AC-CAPEX             PIC S9(09)V99 VALUE ZEROES.
014500     05  WKS-AC-NET-EVENT-IMPACT  PIC S9(09)V99 VALUE ZEROES.
014600     05  WKS-AC-STORE-NOI-PRE     PIC S9(09)V99 VALUE ZEROES.
014700******************************************************************
014800*      ULTIMO VALOR VISTO DE LAS COLUMNAS ACUMULADAS (SALDO)     *
014900******************************************************************
015000 01  WKS-ULTIMOS-SALDOS.
015100     05  WKS-UL-STORE-CUM         PIC S9(11)V99 VALUE ZEROES.
015200     05  WKS-UL-PROP-CUM          PIC S9(11)V99 VALUE ZEROES.
015300     05  WKS-UL-OWNER-CUM         PIC S9(11)V99 VALUE ZEROES.
015400     05  WKS-UL-MES-PROYECTO      PIC 9(03)     VALUE ZEROES.
015500     05  WKS-UL-PROJECT-YEAR      PIC 9(02)     VALUE ZEROES.
015600******************************************************************
015700*              RENGLON MENSUAL GUARDADO (ULTIMO LEIDO)           *
015800******************************************************************
015900     COPY PFPRJ01 REPLACING ==PRJ-== BY ==WKS-UP-==.
016000******************************************************************
016100*         ACUMULADORES DE TOTALES DEL HORIZONTE COMPLETO,        *
016200*         PARA EL CALCULO DE LOS KPI                             *
016300******************************************************************
016400 01  WKS-TOTALES-HORIZONTE.
016500     05  WKS-TOT-OWNER-CF         PIC S9(11)V99 VALUE ZEROES.
016600     05  WKS-TOT-STORE-NET        PIC S9(11)V99 VALUE ZEROES.
016700     05  WKS-TOT-STORE-REVENUE    PIC S9(11)V99 VALUE ZEROES.
016800     05  WKS-TOT-PROP-NET         PIC S9(11)V99 VALUE ZEROES.
016900     05  WKS-TOT-STORE-NOI-PRE    PIC S9(11)V99 VALUE ZEROES.
017000     05  WKS-TOT-PROP-DEBT        PIC S9(11)V99 VALUE ZEROES.
017100******************************************************************
017200*              BLOQUE DE INDICADORES (KPI) DE LA CORRIDA         *
017300******************************************************************
017400     COPY PFKPI01.
017500 01  WKS-DSCR-BASE                PIC S9(11)V99 VALUE ZEROES.
017600 01  WKS-DSCR-BASE-R REDEFINES WKS-DSCR-BASE.
017700     05  FILLER                   PIC S9(09).
017800     05  WKS-DSCR-BASE-DEC        PIC 99.
017900******************************************************************
018000 PROCEDURE DIVISION.
018100 0000-PRINCIPAL SECTION.
018200     PERFORM 1000-ABRIR-ARCHIVOS
018300     PERFORM 1100-LEE-PARAMETRO-MODO
018400     PERFORM 2000-LEE-PROYECCION
018500     PERFORM 3000-PROCESA-RENGLON
018600         UNTIL WKS-PROYECCION-TERMINADA
018700     PERFORM 4000-ESCRIBE-ULTIMO-PERIODO
018800     PERFORM 5000-CALCULA-KPI
018900     PERFORM 6000-DESPLIEGA-ESTADISTICAS
019000     PERFORM 9000-CERRAR-ARCHIVOS
019100     STOP RUN.
019200 0000-PRINCIPAL-E. EXIT.
019300
019400******************************************************************
019500*  APERTURA DE ARCHIVOS DE LA CORRIDA                            *
019600******************************************************************
019700 1000-ABRIR-ARCHIVOS SECTION.
019800     MOVE 'PROYECCI' TO ARCHIVO
019900     MOVE 'OPEN'     TO ACCION
020000     OPEN INPUT  PROYECCION
020100     IF FS-PROYECCION NOT = 00
020200        PERFORM 9900-FILE-STATUS-EXTENDIDO
020300     END-IF
020400
020500     MOVE 'ACUMULAD' TO ARCHIVO
020600     MOVE 'OPEN'     TO ACCION
020700     OPEN OUTPUT ACUMULADO
020800     IF FS-ACUMULADO NOT = 00
020900        PERFORM 9900-FILE-STATUS-EXTENDIDO
021000     END-IF.
021100 1000-ABRIR-ARCHIVOS-E. EXIT.
021200
021300******************************************************************
021400*  LEE EL MODO DE AGRUPACION DE LA CORRIDA (T/N) DESDE SYSIN.    *
021500*  SI EL OPERADOR NO SUMINISTRA EL PARAMETRO, SE USA TRIMESTRE.  *
021600*  18/06/2003 MEC - CREACION DE ESTA RUTINA.                     *
021700******************************************************************
021800 1100-LEE-PARAMETRO-MODO SECTION.
021900     ACCEPT WKS-SYSIN-MODO FROM SYSIN
022000     IF WKS-SYSIN-MODO NOT = 'T' AND WKS-SYSIN-MODO NOT = 'N'
022100        MOVE 'T' TO WKS-SYSIN-MODO
022200     END-IF.
022300 1100-LEE-PARAMETRO-MODO-E. EXIT.
022400
022500******************************************************************
022600*  LECTURA SECUENCIAL DEL ARCHIVO PROYECCION                     *
022700******************************************************************
022800 2000-LEE-PROYECCION SECTION.
022900     READ PROYECCION
023000         AT END
023100             MOVE 'Y' TO WKS-FIN-PROYECCION
023200             GO TO 2000-LEE-PROYECCION-E
023300     END-READ
023400
023500     IF FS-PROYECCION NOT = 00
023600        PERFORM 9900-FILE-STATUS-EXTENDIDO
023700     END-IF
023800
023900     ADD 1 TO WKS-CONTADOR-RENGLONES
024000     MOVE PRJ-REGISTRO TO WKS-UP-REGISTRO.
024100 2000-LEE-PROYECCION-E. EXIT.
024200
024300******************************************************************
024400*  PROCESA UN RENGLON MENSUAL LEIDO: DETERMINA LA LLAVE DE        *
024500*  PERIODO SEGUN EL MODO, CORTA EL PERIODO ANTERIOR SI CAMBIA,    *
024600*  SUMA LAS LINEAS DE FLUJO Y SUMA A LOS TOTALES DEL HORIZONTE.   *
024700******************************************************************
024800 3000-PROCESA-RENGLON SECTION.
024900     PERFORM 3100-ARMA-LLAVE-PERIODO
025000
025100     IF NOT WKS-ES-PRIMER-RENGLON
025200        IF WKS-ACT-YEAR NOT = WKS-ANT-YEAR
025300           OR WKS-ACT-QUARTER NOT = WKS-ANT-QUARTER
025400           PERFORM 4000-ESCRIBE-ULTIMO-PERIODO
025500           PERFORM 3200-INICIALIZA-PERIODO
025600        END-IF
025700     ELSE
025800        PERFORM 3200-INICIALIZA-PERIODO
025900        MOVE 'N' TO WKS-PRIMER-RENGLON
026000     END-IF
026100
026200     MOVE WKS-ACT-YEAR    TO WKS-ANT-YEAR
026300     MOVE WKS-ACT-QUARTER TO WKS-ANT-QUARTER
026400
026500     PERFORM 3300-SUMA-RENGLON-AL-PERIODO
026600     PERFORM 3400-SUMA-RENGLON-A-TOTALES
026700
026800     PERFORM 2000-LEE-PROYECCION.
026900 3000-PROCESA-RENGLON-E. EXIT.
027000
027100******************************************************************
027200*  ARMA LA LLAVE DEL PERIODO DEL RENGLON EN WKS-ULTIMO-PRJ-REG.   *
027300*  MODO T = ANIO + TRIMESTRE.  MODO N = ANIO, TRIMESTRE SIEMPRE 0.*
027400******************************************************************
027500 3100-ARMA-LLAVE-PERIODO SECTION.
027600     MOVE WKS-UP-CAL-YEAR TO WKS-ACT-YEAR
027700     IF WKS-MODO-TRIMESTRAL
027800        MOVE WKS-UP-CAL-QUARTER TO WKS-ACT-QUARTER
027900     ELSE
028000        MOVE ZEROES TO WKS-ACT-QUARTER
028100     END-IF.
028200 3100-ARMA-LLAVE-PERIODO-E. EXIT.
028300
028400******************************************************************
028500*  PONE EN CERO LOS ACUMULADORES DE FLUJO DE UN PERIODO NUEVO.    *
028600******************************************************************
028700 3200-INICIALIZA-PERIODO SECTION.
028800     MOVE ZEROES TO WKS-ACUMULADORES-FLUJO.
028900 3200-INICIALIZA-PERIODO-E. EXIT.
029000
029100******************************************************************
029200*  SUMA LAS LINEAS DE FLUJO DEL RENGLON AL PERIODO EN FORMACION  *
029300*  Y RETIENE EL ULTIMO VALOR VISTO DE LOS SALDOS ACUMULADOS.      *
029400*  09/01/2008 MEC - CORRIGE RETENCION DE SALDOS.                  *
029500******************************************************************
029600 3300-SUMA-RENGLON-AL-PERIODO SECTION.
029700     ADD WKS-UP-STORE-REVENUE    TO WKS-AC-STORE-REVENUE
029800     ADD WKS-UP-STORE-COGS       TO WKS-AC-STORE-COGS
029900     ADD WKS-UP-STORE-LABOR      TO WKS-AC-STORE-LABOR
030000     ADD WKS-UP-STORE-BONUS      TO WKS-AC-STORE-BONUS
030100     ADD WKS-UP-STORE-OPS-EX     TO WKS-AC-STORE-OPS-EX
030200     PERFORM 3310-SUMA-UN-GASTO-DETALLE
030300         VARYING WKS-IX-EX FROM 1 BY 1 UNTIL WKS-IX-EX > 5
030400     ADD WKS-UP-STORE-RENT-EX    TO WKS-AC-STORE-RENT-EX
030500     ADD WKS-UP-PROP-DEBT        TO WKS-AC-PROP-DEBT
030600     ADD WKS-UP-STORE-NET        TO WKS-AC-STORE-NET
030700     ADD WKS-UP-PROP-NET         TO WKS-AC-PROP-NET
030800     ADD WKS-UP-OWNER-CF         TO WKS-AC-OWNER-CF
030900     ADD WKS-UP-CAPEX            TO WKS-AC-CAPEX
031000     ADD WKS-UP-NET-EVENT-IMPACT TO WKS-AC-NET-EVENT-IMPACT
031100     ADD WKS-UP-STORE-NOI-PRE    TO WKS-AC-STORE-NOI-PRE
031200
031300     MOVE WKS-UP-STORE-CUM       TO WKS-UL-STORE-CUM
031400     MOVE WKS-UP-PROP-CUM        TO WKS-UL-PROP-CUM
031500     MOVE WKS-UP-OWNER-CUM       TO WKS-UL-OWNER-CUM
031600     MOVE WKS-UP-PROJECT-MONTH   TO WKS-UL-MES-PROYECTO
031700     MOVE WKS-UP-PROJECT-YEAR    TO WKS-UL-PROJECT-YEAR.
031800 3300-SUMA-RENGLON-AL-PERIODO-E. EXIT.
031900
032000 3310-SUMA-UN-GASTO-DETALLE SECTION.
032100     ADD WKS-UP-EX-TABLA (WKS-IX-EX)
032200         TO WKS-AC-EX-DETALLE (WKS-IX-EX).
032300 3310-SUMA-UN-GASTO-DETALLE-E. EXIT.
032400
032500******************************************************************
032600*  SUMA EL RENGLON A LOS ACUMULADORES DEL HORIZONTE COMPLETO,     *
032700*  INSUMO DE LOS INDICADORES (KPI) DE LA CORRIDA.                 *
032800******************************************************************
032900 3400-SUMA-RENGLON-A-TOTALES SECTION.
033000     ADD WKS-UP-OWNER-CF         TO WKS-TOT-OWNER-CF
033100     ADD WKS-UP-STORE-NET        TO WKS-TOT-STORE-NET
033200     ADD WKS-UP-STORE-REVENUE    TO WKS-TOT-STORE-REVENUE
033300     ADD WKS-UP-PROP-NET         TO WKS-TOT-PROP-NET
033400     ADD WKS-UP-STORE-NOI-PRE    TO WKS-TOT-STORE-NOI-PRE
033500     ADD WKS-UP-PROP-DEBT        TO WKS-TOT-PROP-DEBT.
033600 3400-SUMA-RENGLON-A-TOTALES-E. EXIT.
033700
033800******************************************************************
033900*  ARMA Y ESCRIBE EL RENGLON ACUMULADO DEL PERIODO QUE SE CIERRA,*
034000*  LAYOUT PFPRJ01 (ALIAS ACU-). LOS SALDOS LLEVAN EL ULTIMO       *
034100*  VALOR VISTO, LAS DEMAS COLUMNAS LLEVAN LA SUMA DEL PERIODO.    *
034200******************************************************************
034300 4000-ESCRIBE-ULTIMO-PERIODO SECTION.
034400     IF WKS-CONTADOR-RENGLONES = 0
034500        GO TO 4000-ESCRIBE-ULTIMO-PERIODO-E
034600     END-IF
034700
034800     MOVE SPACES TO ACU-REGISTRO
034900     MOVE WKS-ANT-YEAR            TO ACU-CAL-YEAR
035000     IF WKS-MODO-TRIMESTRAL
035100        MOVE WKS-ANT-QUARTER      TO ACU-CAL-MONTH
035200        MOVE WKS-ANT-QUARTER      TO ACU-CAL-QUARTER
035300     ELSE
035400        MOVE ZEROES               TO ACU-CAL-MONTH
035500        MOVE 9                    TO ACU-CAL-QUARTER
035600     END-IF
035700     MOVE WKS-UL-MES-PROYECTO     TO ACU-PROJECT-MONTH
035800     MOVE WKS-UL-PROJECT-YEAR     TO ACU-PROJECT-YEAR
035900
036000     MOVE WKS-AC-STORE-REVENUE    TO ACU-STORE-REVENUE
036100     MOVE WKS-AC-STORE-COGS       TO ACU-STORE-COGS
036200     MOVE WKS-AC-STORE-LABOR      TO ACU-STORE-LABOR
036300     MOVE WKS-AC-STORE-BONUS      TO ACU-STORE-BONUS
036400     MOVE WKS-AC-STORE-OPS-EX     TO ACU-STORE-OPS-EX
036500     PERFORM 4010-MUEVE-UN-GASTO-DETALLE
036600         VARYING WKS-IX-EX FROM 1 BY 1 UNTIL WKS-IX-EX > 5
036700     MOVE WKS-AC-STORE-RENT-EX    TO ACU-STORE-RENT-EX
036800     MOVE WKS-AC-PROP-DEBT        TO ACU-PROP-DEBT
036900     MOVE WKS-AC-STORE-NET        TO ACU-STORE-NET
037000     MOVE WKS-AC-PROP-NET         TO ACU-PROP-NET
037100     MOVE WKS-AC-OWNER-CF         TO ACU-OWNER-CF
037200     MOVE WKS-AC-CAPEX            TO ACU-CAPEX
037300     MOVE WKS-AC-NET-EVENT-IMPACT TO ACU-NET-EVENT-IMPACT
037400     MOVE WKS-AC-STORE-NOI-PRE    TO ACU-STORE-NOI-PRE
037500
037600     MOVE WKS-UL-STORE-CUM        TO ACU-STORE-CUM
037700     MOVE WKS-UL-PROP-CUM         TO ACU-PROP-CUM
037800     MOVE WKS-UL-OWNER-CUM        TO ACU-OWNER-CUM
037900
038000     WRITE ACU-REGISTRO
038100     IF FS-ACUMULADO NOT = 00
038200        PERFORM 9900-FILE-STATUS-EXTENDIDO
038300     END-IF
038400
038500     ADD 1 TO WKS-CONTADOR-PERIODOS.
038600 4000-ESCRIBE-ULTIMO-PERIODO-E. EXIT.
038700
038800 4010-MUEVE-UN-GASTO-DETALLE SECTION.
038900     MOVE WKS-AC-EX-DETALLE (WKS-IX-EX)
039000          TO ACU-EX-TABLA (WKS-IX-EX).
039100 4010-MUEVE-UN-GASTO-DETALLE-E. EXIT.
039200
039300******************************************************************
039400*  CALCULA LOS INDICADORES (KPI) DE LA CORRIDA SOBRE LOS          *
039500*  TOTALES ACUMULADOS DEL HORIZONTE COMPLETO.                     *
039600*  27/03/2012 JPL - AGREGA CALCULO DE DSCR.                       *
039700*  14/08/2026 MACR TK-40325 - CORRIGE NOI DE PROPIEDAD (SUMA LA   *
039800*                             CUOTA, GRABADA EN NEGATIVO, AL NETO *
039900*                             DE PROPIEDAD) Y EL DSCR (NOI DE     *
040000*                             PROPIEDAD SOBRE CUOTA ABSOLUTA, NO  *
040100*                             EL NOI-PRE DE LA TIENDA).           *
040200******************************************************************
040300 5000-CALCULA-KPI SECTION.
040400     MOVE WKS-TOT-OWNER-CF        TO KPI-TOTAL-OWNER-CF
040500
040600     IF WKS-CONTADOR-PERIODOS = 0
040700        MOVE ZEROES TO KPI-AVG-CF-PERIOD
040800     ELSE
040900        COMPUTE KPI-AVG-CF-PERIOD ROUNDED =
041000                WKS-TOT-OWNER-CF / WKS-CONTADOR-PERIODOS
041100     END-IF
041200
041300     IF WKS-TOT-STORE-REVENUE = 0
041400        MOVE ZEROES TO KPI-NET-MARGIN-PCT
041500     ELSE
041600        COMPUTE KPI-NET-MARGIN-PCT ROUNDED =
041700                WKS-TOT-STORE-NET / WKS-TOT-STORE-REVENUE * 100
041800     END-IF
041900
042000*    NOI DE PROPIEDAD = NETO DE PROPIEDAD MENOS LA CUOTA (LA      *
042100*    CUOTA SE GRABA EN NEGATIVO, ASI QUE RESTARLA SUMA SU MAGNITUD*
042200*    DE VUELTA).                                                 *
042300     COMPUTE KPI-PROP-NOI ROUNDED =
042400             WKS-TOT-PROP-NET - WKS-TOT-PROP-DEBT
042500
042600     COMPUTE WKS-DSCR-BASE = WKS-TOT-PROP-DEBT * -1
042700     IF WKS-DSCR-BASE = 0
042800        MOVE ZEROES TO KPI-DSCR
042900     ELSE
043000        COMPUTE KPI-DSCR ROUNDED =
043100                KPI-PROP-NOI / WKS-DSCR-BASE
043200     END-IF.
043300 5000-CALCULA-KPI-E. EXIT.
043400
043500******************************************************************
043600*  DESPLIEGA EL RESUMEN DE ESTADISTICAS DE LA CORRIDA, EN EL      *
043700*  MISMO FORMATO DE BANNER USADO POR EL RESTO DE LA SUITE.        *
043800******************************************************************
043900 6000-DESPLIEGA-ESTADISTICAS SECTION.
044000     DISPLAY '**************************************************'
044100     DISPLAY '* PFAG1C01 - RESUMEN DE LA CORRIDA                 *'
044200     DISPLAY '**************************************************'
044300     DISPLAY '* RENGLONES MENSUALES LEIDOS    : '
044400             WKS-CONTADOR-RENGLONES
044500     DISPLAY '* PERIODOS ACUMULADOS ESCRITOS   : '
044600             WKS-CONTADOR-PERIODOS
044700     DISPLAY '* FLUJO TOTAL DEL PROPIETARIO    : '
044800             KPI-TOTAL-OWNER-CF
044900     DISPLAY '* FLUJO PROMEDIO POR PERIODO     : '
045000             KPI-AVG-CF-PERIOD
045100     DISPLAY '* MARGEN NETO DE LA TIENDA (%)   : '
045200             KPI-NET-MARGIN-PCT
045300     DISPLAY '* NOI ACUMULADO DE LA PROPIEDAD  : '
045400             KPI-PROP-NOI
045500     DISPLAY '* DSCR (NOI TIENDA / DEUDA)      : '
045600             KPI-DSCR
045700     DISPLAY '**************************************************'.
045800 6000-DESPLIEGA-ESTADISTICAS-E. EXIT.
045900
046000******************************************************************
046100*  RUTINA COMUN DE FILE STATUS EXTENDIDO.                        *
046200*  30/05/2019 SQV - ESTANDARIZADA CON EL RESTO DE LA SUITE.       *
046300******************************************************************
046400 9900-FILE-STATUS-EXTENDIDO SECTION.
046500     DISPLAY '*** ERROR DE E/S EN PFAG1C01 ***'
046600     DISPLAY 'ARCHIVO    : ' ARCHIVO
046700     DISPLAY 'ACCION     : ' ACCION
046800     DISPLAY 'FS-PROYECC : '    FS-PROYECCION
046900     DISPLAY 'FS-ACUMULAD: '    FS-ACUMULADO
047000     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047100                           FS-ACUMULADO, FSE-ACUMULADO
047200     PERFORM 9000-CERRAR-ARCHIVOS
047300     MOVE 91 TO RETURN-CODE
047400     STOP RUN.
047500 9900-FILE-STATUS-EXTENDIDO-E. EXIT.
047600
047700******************************************************************
047800*  CIERRE ORDENADO DE ARCHIVOS DE LA CORRIDA                     *
047900******************************************************************
048000 9000-CERRAR-ARCHIVOS SECTION.
048100     CLOSE PROYECCION
048200     CLOSE ACUMULADO.
048300 9000-CERRAR-ARCHIVOS-E. EXIT.
