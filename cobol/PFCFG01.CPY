000100******************************************************************
000200*               D E F I N I C I O N   D E   A R C H I V O        *
000300*               PFCFG01   -  REGISTRO DE PARAMETRO DE ESCENARIO  *
000400******************************************************************
000500*    FECHA       : 06/04/1987                                    *
000600*    PROGRAMADOR : W. HASKELL (WJH)                              *
000700*    APLICACION  : PROYECCION FINANCIERA TIENDA NORTH DORR       *
000800*    DESCRIPCION : RENGLON KEY,VALUE DEL ARCHIVO DE PARAMETROS   *
000900*                : DE CORRIDA (CONFIG). UN PAR POR LINEA, FORMATO*
001000*                : SECUENCIAL DE LINEA. EL RENGLON ENCABEZADO    *
001100*                : "Key,Value" SE DESCARTA Y LAS LLAVES NO       *
001200*                : RECONOCIDAS SE IGNORAN.                      *
001300******************************************************************
001400*    CAMBIOS:                                                   *
001500*    06/04/1987 WJH  CREACION DEL COPY                          *
001600*    19/11/1998 DLQ  AMPLIA CFG-VALOR-TEXTO A 4 DECIMALES Y2K   *
001700*    14/01/2026 MACR TK-40217  ESTANDARIZA ANCHO A 80 POSICIONES*
001800******************************************************************
001900*    CAMPOS DE TRABAJO UNA VEZ PARTIDO EL RENGLON POR LA COMA.
002000*    EL RENGLON EN SI (80 POSICIONES) SE DECLARA EN LA SECCION
002100*    FD DEL PROGRAMA QUE LEE EL ARCHIVO CONFIG.
002200 01  CFG-CAMPOS-PARTIDOS.
002300     05  CFG-KEY                   PIC X(30).
002400     05  CFG-VALOR-TEXTO           PIC X(18).
002500*
002600 01  CFG-VALUE                     PIC S9(09)V9(04).
