000100******************************************************************
000200*               D E F I N I C I O N   D E   A R C H I V O        *
000300*   PFPRJ01  -  REGISTRO DE PROYECCION MENSUAL / ACUMULADO       *
000400******************************************************************
000500*    FECHA       : 06/04/1987                                    *
000600*    PROGRAMADOR : W. HASKELL (WJH)                              *
000700*    APLICACION  : PROYECCION FINANCIERA TIENDA NORTH DORR       *
000800*    DESCRIPCION : UN RENGLON POR MES DE PROYECTO (ARCHIVO       *
000900*                : PROYECCION, 120 RENGLONES) O POR PERIODO      *
001000*                : ACUMULADO TRIMESTRE/ANIO (ARCHIVO ACUMULADO). *
001100*                : LAS COLUMNAS DE GASTO SE GRABAN EN NEGATIVO,  *
001200*                : LOS INGRESOS Y NETOS CON SU SIGNO NATURAL.    *
001300******************************************************************
001400*    CAMBIOS:                                                   *
001500*    06/04/1987 WJH  CREACION DEL COPY                          *
001600*    14/03/1992 RAO  AGREGA DETALLE DE 5 GASTOS FIJOS            *
001700*    30/12/1998 DLQ  AMPLIA PRJ-CAL-YEAR A 4 DIGITOS, Y2K        *
001800*    14/01/2026 MACR TK-40217  AGREGA PRJ-NET-EVENT-IMPACT       *
001900******************************************************************
002000 01  PRJ-REGISTRO.
002100*    --------------------------------------------------------
002200*    IDENTIFICACION CALENDARIO / PROYECTO DEL RENGLON
002300*    --------------------------------------------------------
002400     05  PRJ-CALENDARIO.
002500         10  PRJ-CAL-YEAR              PIC 9(04).
002600         10  PRJ-CAL-MONTH             PIC 9(02).
002700     05  PRJ-CALENDARIO-N REDEFINES PRJ-CALENDARIO
002800                                       PIC 9(06).
002900     05  PRJ-CAL-QUARTER               PIC 9(01).
003000     05  PRJ-PROJECT-MONTH             PIC 9(03).
003100     05  PRJ-PROJECT-YEAR              PIC 9(02).
003200*    --------------------------------------------------------
003300*    LINEAS DE OPERACION DE LA TIENDA (GASTOS EN NEGATIVO)
003400*    --------------------------------------------------------
003500     05  PRJ-STORE-REVENUE             PIC S9(09)V99.
003600     05  PRJ-STORE-COGS                PIC S9(09)V99.
003700     05  PRJ-STORE-LABOR               PIC S9(09)V99.
003800     05  PRJ-STORE-BONUS               PIC S9(09)V99.
003900     05  PRJ-STORE-OPS-EX              PIC S9(09)V99.
004000*    --------------------------------------------------------
004100*    DETALLE DE LOS 5 GASTOS FIJOS, VALOR CRECIDO PRE-EVENTO
004200*    --------------------------------------------------------
004300     05  PRJ-GASTOS-DETALLE.
004400         10  PRJ-EX-UTIL               PIC S9(07)V99.
004500         10  PRJ-EX-INS                PIC S9(07)V99.
004600         10  PRJ-EX-MAINT              PIC S9(07)V99.
004700         10  PRJ-EX-MKTG               PIC S9(07)V99.
004800         10  PRJ-EX-PROF               PIC S9(07)V99.
004900     05  PRJ-GASTOS-DETALLE-R REDEFINES PRJ-GASTOS-DETALLE.
005000         10  PRJ-EX-TABLA OCCURS 5 TIMES PIC S9(07)V99.
005100*    --------------------------------------------------------
005200*    RENTA Y SERVICIO DE DEUDA
005300*    --------------------------------------------------------
005400     05  PRJ-STORE-RENT-EX             PIC S9(09)V99.
005500     05  PRJ-PROP-DEBT                 PIC S9(09)V99.
005600*    --------------------------------------------------------
005700*    NETOS DEL MES/PERIODO POR ENTIDAD
005800*    --------------------------------------------------------
005900     05  PRJ-STORE-NET                 PIC S9(09)V99.
006000     05  PRJ-PROP-NET                  PIC S9(09)V99.
006100*    --------------------------------------------------------
006200*    SALDOS ACUMULADOS (ULTIMO VALOR DEL PERIODO EN LOS
006300*    RENGLONES AGRUPADOS)
006400*    --------------------------------------------------------
006500     05  PRJ-STORE-CUM                 PIC S9(11)V99.
006600     05  PRJ-PROP-CUM                  PIC S9(11)V99.
006700     05  PRJ-OWNER-CUM                 PIC S9(11)V99.
006800*    --------------------------------------------------------
006900*    FLUJO DEL PROPIETARIO Y MOVIMIENTOS DE CAPITAL
007000*    --------------------------------------------------------
007100     05  PRJ-OWNER-CF                  PIC S9(09)V99.
007200     05  PRJ-OWNER-CF-SIGNO REDEFINES PRJ-OWNER-CF
007300                                       PIC S9(09)V99.
007400         88  PRJ-OWNER-CF-NEGATIVO               VALUE
007500                                       -999999999.99 THRU -.01.
007600     05  PRJ-CAPEX                     PIC S9(09)V99.
007700     05  PRJ-NET-EVENT-IMPACT          PIC S9(09)V99.
007800     05  PRJ-STORE-NOI-PRE             PIC S9(09)V99.
007900*    --------------------------------------------------------
008000*    RELLENO PARA AJUSTE DE FUTUROS CAMPOS DE CONTROL
008100*    --------------------------------------------------------
008200     05  FILLER                        PIC X(11).
