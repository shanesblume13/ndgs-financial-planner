000100******************************************************************
000200* FECHA       : 06/04/1987                                       *
000300* PROGRAMADOR : W. HASKELL (WJH)                                 *
000400* APLICACION  : ANALISIS DE CREDITO COMERCIAL                    *
000500* PROGRAMA    : PFRP1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL ESTADO DE RESULTADOS PROFORMA (COLUMNAR) *
000800*             : DE LA PROYECCION FINANCIERA, UNA COLUMNA POR     *
000900*             : PERIODO ACUMULADO MAS UNA COLUMNA DE TOTALES.    *
001000* ARCHIVOS    : ACUMULADO=L, PROFORMA=A                          *
001100* ACCION (ES) : A=ARMAR REPORTE                                  *
001200* INSTALADO   : 09/04/1987                                       *
001300* BPM/RATIONAL: 104473                                           *
001400* NOMBRE      : PROYECCION FINANCIERA TIENDA NORTH DORR          *
001500* DESCRIPCION : ARMADOR DE ESTADO DE RESULTADOS PROFORMA         *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.         PFRP1C01.
001900 AUTHOR.             W. HASKELL.
002000 INSTALLATION.       DEPTO ANALISIS DE CREDITO COMERCIAL.
002100 DATE-WRITTEN.       06/04/1987.
002200 DATE-COMPILED.
002300 SECURITY.           CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 06/04/1987 WJH            CREACION DEL PROGRAMA - VERSION 1    *
002800* 09/04/1987 WJH            INSTALACION EN PRODUCCION            *
002900* 22/07/1991 RAO            AGREGA COLUMNA DE RENTA DE PROPIEDAD *
003000*                           (REVENUE REAL ESTATE) AL REPORTE     *
003100* 30/12/1998 DLQ   Y2K      AMPLIA ACU-CAL-YEAR A 4 DIGITOS,     *
003200*                           CAMBIA ACCEPT DE FECHA A YYYYMMDD    *
003300* 04/02/1999 DLQ   Y2K      PRUEBAS DE PASO DE SIGLO, SIN ERRORES*
003400* 11/08/2004 MEC            AGREGA PAGINACION DE COLUMNAS CUANDO *
003500*                           LA CORRIDA ES TRIMESTRAL (MAS DE 9   *
003600*                           PERIODOS NO CABEN EN 132 POSICIONES) *
003700* 27/03/2012 JPL            AGREGA RENGLON DE DSCR AL REPORTE    *
003800* 30/05/2019 SQV            ESTANDARIZA RUTINA DE FILE STATUS    *
003900*                           EXTENDIDO CON EL RESTO DE LA SUITE   *
004000* 14/01/2026 MACR TK-40217  REESCRIBE SOBRE EL NUEVO LAYOUT      *
004100*                           PFPRJ01 Y DESMONTA LA PANTALLA CICS  *
004200*                           HEREDADA (EL PROGRAMA PASA A BATCH)  *
004300* 18/08/2026 MACR TK-40351  AGREGA SECTION A CADA PARRAFO, PARA  *
004400*                           QUEDAR PAREJO CON PFPR1C01 Y PFAG1C01*
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUM-DIGITOS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS WKS-UPSI-DIAGNOSTICO.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ACUMULADO ASSIGN TO ACUMULADO
005500            ORGANIZATION    IS SEQUENTIAL
005600            FILE STATUS     IS FS-ACUMULADO
005700                               FSE-ACUMULADO.
005800
005900     SELECT PROFORMA  ASSIGN TO PROFORMA
006000            ORGANIZATION    IS LINE SEQUENTIAL
006100            FILE STATUS     IS FS-PROFORMA.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800*   RENGLONES ACUMULADOS POR PERIODO, SALIDA DEL AGREGADOR
006900 FD  ACUMULADO
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 250 CHARACTERS
007200     DATA RECORD IS ACU-REGISTRO.
007300     COPY PFPRJ01 REPLACING ==PRJ-== BY ==ACU-==.
007400
007500*   RENGLONES DEL ESTADO DE RESULTADOS PROFORMA, 132 POSICIONES
007600 FD  PROFORMA
007700     LABEL RECORD IS OMITTED
007800     RECORD CONTAINS 132 CHARACTERS
007900     DATA RECORD IS RPT-RENGLON.
008000 01  RPT-RENGLON                   PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     05  FS-ACUMULADO             PIC 9(02) VALUE ZEROES.
008800     05  FSE-ACUMULADO.
008900         10  FSE-ACU-RETURN       PIC S9(4) COMP-5 VALUE 0.
009000         10  FSE-ACU-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
009100         10  FSE-ACU-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
009200     05  FS-PROFORMA              PIC 9(02) VALUE ZEROES.
009300     05  PROGRAMA                 PIC X(08) VALUE 'PFRP1C01'.
009400     05  ARCHIVO                  PIC X(08) VALUE SPACES.
009500     05  ACCION                   PIC X(10) VALUE SPACES.
009600     05  LLAVE                    PIC X(32) VALUE SPACES.
009700     05  WKS-UPSI-DIAGNOSTICO     PIC X(01) VALUE 'N'.
009800******************************************************************
009900*              BANDERAS DE FIN DE ARCHIVO                        *
010000******************************************************************
010100 01  WKS-INDICADORES.
010200     05  WKS-FIN-ACUMULADO        PIC X(01) VALUE 'N'.
010300         88  WKS-ACUMULADO-TERMINADO           VALUE 'Y'.
010400******************************************************************
010500*         FECHA DE CORRIDA, PARA EL PIE DE PAGINA DEL REPORTE     *
010600*         30/12/1998 DLQ - Y2K, ACCEPT CAMBIADO A YYYYMMDD.       *
010700******************************************************************
010800 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
010900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011000     05  WKS-FC-ANIO               PIC 9(04).
011100     05  WKS-FC-MES                PIC 9(02).
011200     05  WKS-FC-DIA                PIC 9(02).
011300 01  WKS-FECHA-EDITADA.
011400     05  WKS-FE-MES                PIC 9(02).
011500     05  FILLER                    PIC X(01) VALUE '/'.
011600     05  WKS-FE-DIA                PIC 9(02).
011700     05  FILLER                    PIC X(01) VALUE '/'.
011800     05  WKS-FE-ANIO               PIC 9(04).
011900******************************************************************
012000*       TABLA DE PERIODOS ACUMULADOS LEIDOS DEL ARCHIVO           *
012100*       ACUMULADO.  13 LINEAS MONETARIAS DEL REPORTE POR PERIODO  *
012200*       MAS EL DSCR DEL PERIODO (LINEA 14, RAZON, NO MONEDA).     *
012300*       11/08/2004 MEC - LIMITE DE 40 = 10 ANIOS X 4 TRIMESTRES.  *
012400******************************************************************
012500 01  WKS-TABLA-PERIODOS.
012600     05  WKS-TOTAL-PERIODOS       PIC 9(02) COMP VALUE ZEROES.
012700     05  WKS-PERIODO OCCURS 40 TIMES
012800                     INDEXED BY WKS-IX-PER.
012900         10  WKS-PER-CAL-YEAR      PIC 9(04).
013000         10  WKS-PER-CAL-QUARTER   PIC 9(01).
013100         10  WKS-PER-MONTO OCCURS 13 TIMES
013200                         INDEXED BY WKS-IX-LIN
013300                                    PIC S9(09)V99.
013400         10  WKS-PER-DSCR          PIC S9(03)V99.
013500         10  FILLER                PIC X(04).
013600******************************************************************
013700*       ACUMULADORES DE LA COLUMNA TOTAL (SUMA DE LOS FLUJOS,     *
013800*       DSCR RECALCULADO A PARTIR DE LA SUMA DE NOI Y DEUDA)      *
013900******************************************************************
014000 01  WKS-TOTALES-REPORTE.
014100     05  WKS-TOT-MONTO OCCURS 13 TIMES
014200                      INDEXED BY WKS-IX-TOT
014300                                 PIC S9(11)V99 VALUE ZEROES.
014400     05  WKS-TOT-DSCR             PIC S9(03)V99 VALUE ZEROES.
014500     05  FILLER                   PIC X(06).
014600******************************************************************
014700*       BASE DE DEUDA (VALOR ABSOLUTO) PARA EL CALCULO DE DSCR.   *
014800*       EL DESGLOSE ENTERO/DECIMAL SE CONSERVA SOLO COMO BITACORA *
014900*       DE DEPURACION DE LA RUTINA ORIGINAL DE RAO, SIN USO EN EL *
015000*       CALCULO ACTUAL.                                          *
015100******************************************************************
015200 01  WKS-DEBT-ABS                  PIC S9(11)V99 VALUE ZEROES.
015300 01  WKS-DEBT-ABS-R REDEFINES WKS-DEBT-ABS.
015400     05  FILLER                    PIC S9(09).
015500     05  WKS-DEBT-ABS-DEC          PIC 99.
015600******************************************************************
015700*       ETIQUETAS DE LAS 13 LINEAS MONETARIAS DEL REPORTE         *
015800******************************************************************
015900 01  WKS-ETIQUETAS.
016000     05  FILLER PIC X(18) VALUE 'REVENUE OPERATIONS'.
016100     05  FILLER PIC X(18) VALUE 'REVENUE REAL ESTAT'.
016200     05  FILLER PIC X(18) VALUE 'TOTAL REVENUE'.
016300     05  FILLER PIC X(18) VALUE 'COGS'.
016400     05  FILLER PIC X(18) VALUE 'GROSS PROFIT'.
016500     05  FILLER PIC X(18) VALUE 'LABOR'.
016600     05  FILLER PIC X(18) VALUE 'OPEX STORE'.
016700     05  FILLER PIC X(18) VALUE 'RENT COMMERCIAL'.
016800     05  FILLER PIC X(18) VALUE 'TOTAL OPEX'.
016900     05  FILLER PIC X(18) VALUE 'NOI'.
017000     05  FILLER PIC X(18) VALUE 'DEBT SERVICE P&I'.
017100     05  FILLER PIC X(18) VALUE 'CAPITAL EXPEND'.
017200     05  FILLER PIC X(18) VALUE 'NET CASH FLOW'.
017300 01  WKS-ETIQUETAS-R REDEFINES WKS-ETIQUETAS.
017400     05  WKS-ETIQUETA OCCURS 13 TIMES
017500                     INDEXED BY WKS-IX-ETQ
017600                                PIC X(18).
017700******************************************************************
017800*       CONTROL DE PAGINACION DE COLUMNAS (9 PERIODOS POR PAGINA, *
017900*       132 POSICIONES NO ALCANZAN PARA EL HORIZONTE COMPLETO     *
018000*       CUANDO LA CORRIDA ES TRIMESTRAL). 11/08/2004 MEC.         *
018100******************************************************************
018200 01  WKS-PAGINACION.
018300     05  WKS-PERIODOS-POR-PAGINA  PIC 9(02) COMP VALUE 9.
018400     05  WKS-PAGINA-ACTUAL        PIC 9(02) COMP VALUE ZEROES.
018500     05  WKS-TOTAL-PAGINAS        PIC 9(02) COMP VALUE ZEROES.
018600     05  WKS-PRIMER-PERIODO-PAG   PIC 9(02) COMP VALUE ZEROES.
018700     05  WKS-ULTIMO-PERIODO-PAG   PIC 9(02) COMP VALUE ZEROES.
018800     05  WKS-COLUMNAS-EN-PAGINA   PIC 9(02) COMP VALUE ZEROES.
018900     05  WKS-RESIDUO-PAGINAS      PIC 9(02) COMP VALUE ZEROES.
019000******************************************************************
019100*       RENGLON DE IMPRESION ARMADO EN TRABAJO, 132 POSICIONES    *
019200******************************************************************
019300 01  WKS-LINEA-IMPRESION.
019400     05  WKS-LIN-ETIQUETA         PIC X(18).
019500     05  WKS-LIN-COLUMNA OCCURS 9 TIMES
019600                        INDEXED BY WKS-IX-COL
019700                                   PIC X(12).
019800     05  FILLER                   PIC X(06).
019900 01  WKS-LINEA-IMPRESION-R REDEFINES WKS-LINEA-IMPRESION.
020000     05  WKS-LINEA-PLANA          PIC X(132).
020100******************************************************************
020200*       CAMPOS DE TRABAJO PARA EDICION DE MONTOS Y RAZONES        *
020300******************************************************************
020400 01  WKS-MONTO-ENTERO              PIC S9(09) VALUE ZEROES.
020500 01  WKS-MONTO-EDITADO             PIC -ZZZ,ZZZ,ZZ9.
020600 01  WKS-DSCR-EDITADO              PIC -ZZ9.99.
020700 01  WKS-PERIODO-EDITADO           PIC X(12).
020800 01  WKS-IX-COL-REL                PIC 9(02) COMP VALUE ZEROES.
020900
021000 PROCEDURE DIVISION.
021100 0000-PRINCIPAL SECTION.
021200     PERFORM 1000-ABRE-ARCHIVOS    THRU 1000-ABRE-ARCHIVOS-E.
021300     PERFORM 2000-LEE-ACUMULADO    THRU 2000-LEE-ACUMULADO-E.
021400     PERFORM 2100-CARGA-PERIODO    THRU 2100-CARGA-PERIODO-E
021500             UNTIL WKS-ACUMULADO-TERMINADO.
021600     PERFORM 3000-CALCULA-TOTALES  THRU 3000-CALCULA-TOTALES-E
021700             VARYING WKS-IX-PER FROM 1 BY 1
021800             UNTIL WKS-IX-PER > WKS-TOTAL-PERIODOS.
021900     PERFORM 3900-CALCULA-DSCR-TOTAL
022000                                   THRU 3900-CALCULA-DSCR-TOTAL-E.
022100     PERFORM 4000-ARMA-PAGINACION  THRU 4000-ARMA-PAGINACION-E.
022200     PERFORM 5000-IMPRIME-PAGINA   THRU 5000-IMPRIME-PAGINA-E
022300             VARYING WKS-PAGINA-ACTUAL FROM 1 BY 1
022400             UNTIL WKS-PAGINA-ACTUAL > WKS-TOTAL-PAGINAS.
022500     PERFORM 6000-IMPRIME-TOTALES  THRU 6000-IMPRIME-TOTALES-E.
022600     PERFORM 9000-CIERRA-ARCHIVOS  THRU 9000-CIERRA-ARCHIVOS-E.
022700     STOP RUN.
022800 0000-PRINCIPAL-E. EXIT.
022900
023000******************************************************************
023100*  APERTURA DE ARCHIVOS Y LECTURA DE LA FECHA DE CORRIDA.         *
023200******************************************************************
023300 1000-ABRE-ARCHIVOS SECTION.
023400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
023500     MOVE WKS-FC-MES  TO WKS-FE-MES
023600     MOVE WKS-FC-DIA  TO WKS-FE-DIA
023700     MOVE WKS-FC-ANIO TO WKS-FE-ANIO
023800
023900     MOVE 'ACUMULAD' TO ARCHIVO
024000     MOVE 'OPEN'     TO ACCION
024100     OPEN INPUT  ACUMULADO
024200     IF FS-ACUMULADO NOT = 00
024300        PERFORM 9900-FILE-STATUS-EXTENDIDO
024400                              THRU 9900-FILE-STATUS-EXTENDIDO-E
024500     END-IF
024600
024700     MOVE 'PROFORMA' TO ARCHIVO
024800     MOVE 'OPEN'     TO ACCION
024900     OPEN OUTPUT PROFORMA
025000     IF FS-PROFORMA NOT = 00
025100        PERFORM 9900-FILE-STATUS-EXTENDIDO
025200                              THRU 9900-FILE-STATUS-EXTENDIDO-E
025300     END-IF.
025400 1000-ABRE-ARCHIVOS-E. EXIT.
025500
025600******************************************************************
025700*  LECTURA SECUENCIAL DEL ARCHIVO ACUMULADO.                      *
025800******************************************************************
025900 2000-LEE-ACUMULADO SECTION.
026000     READ ACUMULADO
026100         AT END
026200             MOVE 'Y' TO WKS-FIN-ACUMULADO
026300             GO TO 2000-LEE-ACUMULADO-E
026400     END-READ
026500
026600     IF FS-ACUMULADO NOT = 00
026700        PERFORM 9900-FILE-STATUS-EXTENDIDO
026800                              THRU 9900-FILE-STATUS-EXTENDIDO-E
026900     END-IF.
027000 2000-LEE-ACUMULADO-E. EXIT.
027100
027200******************************************************************
027300*  CARGA UN PERIODO LEIDO EN LA TABLA DE TRABAJO, ARMANDO LAS 13  *
027400*  LINEAS MONETARIAS DEL REPORTE Y EL DSCR DEL PERIODO.           *
027500*  22/07/1991 RAO - AGREGA LA LINEA DE RENTA DE PROPIEDAD.        *
027600*  27/03/2012 JPL - AGREGA EL CALCULO DEL DSCR POR PERIODO.       *
027700******************************************************************
027800 2100-CARGA-PERIODO SECTION.
027900     ADD 1 TO WKS-TOTAL-PERIODOS
028000     SET WKS-IX-PER TO WKS-TOTAL-PERIODOS
028100
028200     MOVE ACU-CAL-YEAR            TO WKS-PER-CAL-YEAR (WKS-IX-PER)
028300     MOVE ACU-CAL-QUARTER         TO WKS-PER-CAL-QUARTER (WKS-IX-PER)
028400
028500     MOVE ACU-STORE-REVENUE TO WKS-PER-MONTO (WKS-IX-PER 1)
028600     COMPUTE WKS-PER-MONTO (WKS-IX-PER 2) =
028700             ACU-PROP-NET - ACU-PROP-DEBT
028800     COMPUTE WKS-PER-MONTO (WKS-IX-PER 3) =
028900             WKS-PER-MONTO (WKS-IX-PER 1) + WKS-PER-MONTO (WKS-IX-PER 2)
029000     MOVE ACU-STORE-COGS   TO WKS-PER-MONTO (WKS-IX-PER 4)
029100     COMPUTE WKS-PER-MONTO (WKS-IX-PER 5) =
029200             WKS-PER-MONTO (WKS-IX-PER 3) + WKS-PER-MONTO (WKS-IX-PER 4)
029300     MOVE ACU-STORE-LABOR  TO WKS-PER-MONTO (WKS-IX-PER 6)
029400     MOVE ACU-STORE-OPS-EX TO WKS-PER-MONTO (WKS-IX-PER 7)
029500     MOVE ACU-STORE-RENT-EX TO WKS-PER-MONTO (WKS-IX-PER 8)
029600     COMPUTE WKS-PER-MONTO (WKS-IX-PER 9) =
029700             WKS-PER-MONTO (WKS-IX-PER 6) + WKS-PER-MONTO (WKS-IX-PER 7)
029800                                           + WKS-PER-MONTO (WKS-IX-PER 8)
029900     COMPUTE WKS-PER-MONTO (WKS-IX-PER 10) =
030000             WKS-PER-MONTO (WKS-IX-PER 5) + WKS-PER-MONTO (WKS-IX-PER 9)
030100     MOVE ACU-PROP-DEBT    TO WKS-PER-MONTO (WKS-IX-PER 11)
030200     MOVE ACU-CAPEX        TO WKS-PER-MONTO (WKS-IX-PER 12)
030300     COMPUTE WKS-PER-MONTO (WKS-IX-PER 13) =
030400             WKS-PER-MONTO (WKS-IX-PER 10) + WKS-PER-MONTO (WKS-IX-PER 11)
030500                                            + WKS-PER-MONTO (WKS-IX-PER 12)
030600
030700     COMPUTE WKS-DEBT-ABS = WKS-PER-MONTO (WKS-IX-PER 11) * -1
030800     IF WKS-DEBT-ABS = 0
030900        MOVE ZEROES TO WKS-PER-DSCR (WKS-IX-PER)
031000     ELSE
031100        COMPUTE WKS-PER-DSCR (WKS-IX-PER) ROUNDED =
031200                WKS-PER-MONTO (WKS-IX-PER 10) / WKS-DEBT-ABS
031300     END-IF
031400
031500     PERFORM 2000-LEE-ACUMULADO THRU 2000-LEE-ACUMULADO-E.
031600 2100-CARGA-PERIODO-E. EXIT.
031700
031800******************************************************************
031900*  SUMA LAS 13 LINEAS MONETARIAS DE UN PERIODO A LA COLUMNA TOTAL.*
032000******************************************************************
032100 3000-CALCULA-TOTALES SECTION.
032200     PERFORM 3100-SUMA-UNA-LINEA   THRU 3100-SUMA-UNA-LINEA-E
032300             VARYING WKS-IX-LIN FROM 1 BY 1 UNTIL WKS-IX-LIN > 13.
032400 3000-CALCULA-TOTALES-E. EXIT.
032500
032600 3100-SUMA-UNA-LINEA SECTION.
032700     SET WKS-IX-TOT TO WKS-IX-LIN
032800     ADD WKS-PER-MONTO (WKS-IX-PER WKS-IX-LIN)
032900         TO WKS-TOT-MONTO (WKS-IX-TOT).
033000 3100-SUMA-UNA-LINEA-E. EXIT.
033100
033200******************************************************************
033300*  RECALCULA EL DSCR DE LA COLUMNA TOTAL A PARTIR DE LA SUMA DE   *
033400*  NOI (LINEA 10) Y DE LA DEUDA TOTAL (LINEA 11), PER BUSINESS    *
033500*  RULES, Y NO COMO PROMEDIO DE LOS DSCR POR PERIODO.             *
033600******************************************************************
033700 3900-CALCULA-DSCR-TOTAL SECTION.
033800     COMPUTE WKS-DEBT-ABS = WKS-TOT-MONTO (11) * -1
033900     IF WKS-DEBT-ABS = 0
034000        MOVE ZEROES TO WKS-TOT-DSCR
034100     ELSE
034200        COMPUTE WKS-TOT-DSCR ROUNDED =
034300                WKS-TOT-MONTO (10) / WKS-DEBT-ABS
034400     END-IF.
034500 3900-CALCULA-DSCR-TOTAL-E. EXIT.
034600
034700******************************************************************
034800*  DETERMINA EL NUMERO DE PAGINAS DE COLUMNAS NECESARIAS, A RAZON *
034900*  DE 9 PERIODOS POR PAGINA (132 POSICIONES DE IMPRESION).        *
035000*  11/08/2004 MEC - CREACION DE ESTA RUTINA.                      *
035100******************************************************************
035200 4000-ARMA-PAGINACION SECTION.
035300     COMPUTE WKS-TOTAL-PAGINAS =
035400             WKS-TOTAL-PERIODOS / WKS-PERIODOS-POR-PAGINA
035500     COMPUTE WKS-RESIDUO-PAGINAS =
035600             WKS-TOTAL-PERIODOS -
035700             (WKS-TOTAL-PAGINAS * WKS-PERIODOS-POR-PAGINA)
035800     IF WKS-RESIDUO-PAGINAS > 0
035900        ADD 1 TO WKS-TOTAL-PAGINAS
036000     END-IF
036100     IF WKS-TOTAL-PAGINAS = 0
036200        MOVE 1 TO WKS-TOTAL-PAGINAS
036300     END-IF.
036400 4000-ARMA-PAGINACION-E. EXIT.
036500
036600******************************************************************
036700*  IMPRIME UNA PAGINA DE COLUMNAS (ENCABEZADO Y LAS 14 LINEAS     *
036800*  DEL REPORTE) PARA LOS PERIODOS QUE CAEN EN ELLA.                *
036900******************************************************************
037000 5000-IMPRIME-PAGINA SECTION.
037100     COMPUTE WKS-PRIMER-PERIODO-PAG =
037200             ((WKS-PAGINA-ACTUAL - 1) * WKS-PERIODOS-POR-PAGINA) + 1
037300     COMPUTE WKS-ULTIMO-PERIODO-PAG =
037400             WKS-PRIMER-PERIODO-PAG + WKS-PERIODOS-POR-PAGINA - 1
037500     IF WKS-ULTIMO-PERIODO-PAG > WKS-TOTAL-PERIODOS
037600        MOVE WKS-TOTAL-PERIODOS TO WKS-ULTIMO-PERIODO-PAG
037700     END-IF
037800     COMPUTE WKS-COLUMNAS-EN-PAGINA =
037900             WKS-ULTIMO-PERIODO-PAG - WKS-PRIMER-PERIODO-PAG + 1
038000
038100     PERFORM 5100-IMPRIME-ENCABEZADO
038200                               THRU 5100-IMPRIME-ENCABEZADO-E
038300     PERFORM 5200-IMPRIME-LINEA-MONTO
038400                               THRU 5200-IMPRIME-LINEA-MONTO-E
038500             VARYING WKS-IX-LIN FROM 1 BY 1 UNTIL WKS-IX-LIN > 13
038600     PERFORM 5300-IMPRIME-LINEA-DSCR
038700                               THRU 5300-IMPRIME-LINEA-DSCR-E.
038800 5000-IMPRIME-PAGINA-E. EXIT.
038900
039000******************************************************************
039100*  ARMA Y ESCRIBE EL RENGLON DE ENCABEZADO DE UNA PAGINA, CON EL  *
039200*  ANIO Y TRIMESTRE (O SOLO ANIO, SI LA CORRIDA ES ANUAL) DE      *
039300*  CADA PERIODO QUE CAE EN LA PAGINA.                             *
039400******************************************************************
039500 5100-IMPRIME-ENCABEZADO SECTION.
039600     MOVE SPACES TO WKS-LINEA-IMPRESION
039700     MOVE 'ESTADO PROFORMA'  TO WKS-LIN-ETIQUETA
039800     PERFORM 5110-ARMA-UN-ENCABEZADO
039900                               THRU 5110-ARMA-UN-ENCABEZADO-E
040000             VARYING WKS-IX-PER FROM WKS-PRIMER-PERIODO-PAG BY 1
040100             UNTIL WKS-IX-PER > WKS-ULTIMO-PERIODO-PAG
040200     WRITE RPT-RENGLON FROM WKS-LINEA-IMPRESION
040300     IF FS-PROFORMA NOT = 00
040400        PERFORM 9900-FILE-STATUS-EXTENDIDO
040500                              THRU 9900-FILE-STATUS-EXTENDIDO-E
040600     END-IF.
040700 5100-IMPRIME-ENCABEZADO-E. EXIT.
040800
040900 5110-ARMA-UN-ENCABEZADO SECTION.
041000     COMPUTE WKS-IX-COL-REL =
041100             WKS-IX-PER - WKS-PRIMER-PERIODO-PAG + 1
041200     SET WKS-IX-COL TO WKS-IX-COL-REL
041300     IF WKS-PER-CAL-QUARTER (WKS-IX-PER) = 9
041400        MOVE SPACES TO WKS-PERIODO-EDITADO
041500        MOVE WKS-PER-CAL-YEAR (WKS-IX-PER)
041600                          TO WKS-PERIODO-EDITADO (9:4)
041700     ELSE
041800        MOVE SPACES TO WKS-PERIODO-EDITADO
041900        STRING 'Q' DELIMITED BY SIZE
042000               WKS-PER-CAL-QUARTER (WKS-IX-PER) DELIMITED BY SIZE
042100               ' ' DELIMITED BY SIZE
042200               WKS-PER-CAL-YEAR (WKS-IX-PER) DELIMITED BY SIZE
042300               INTO WKS-PERIODO-EDITADO
042400     END-IF
042500     MOVE WKS-PERIODO-EDITADO TO WKS-LIN-COLUMNA (WKS-IX-COL).
042600 5110-ARMA-UN-ENCABEZADO-E. EXIT.
042700
042800******************************************************************
042900*  ARMA Y ESCRIBE UN RENGLON MONETARIO DEL REPORTE (UNA DE LAS    *
043000*  13 LINEAS) PARA TODOS LOS PERIODOS DE LA PAGINA EN CURSO.      *
043100******************************************************************
043200 5200-IMPRIME-LINEA-MONTO SECTION.
043300     MOVE SPACES TO WKS-LINEA-IMPRESION
043400     SET WKS-IX-ETQ TO WKS-IX-LIN
043500     MOVE WKS-ETIQUETA (WKS-IX-ETQ) TO WKS-LIN-ETIQUETA
043600     PERFORM 5210-ARMA-UN-MONTO   THRU 5210-ARMA-UN-MONTO-E
043700             VARYING WKS-IX-PER FROM WKS-PRIMER-PERIODO-PAG BY 1
043800             UNTIL WKS-IX-PER > WKS-ULTIMO-PERIODO-PAG
043900     WRITE RPT-RENGLON FROM WKS-LINEA-IMPRESION
044000     IF FS-PROFORMA NOT = 00
044100        PERFORM 9900-FILE-STATUS-EXTENDIDO
044200                              THRU 9900-FILE-STATUS-EXTENDIDO-E
044300     END-IF.
044400 5200-IMPRIME-LINEA-MONTO-E. EXIT.
044500
044600 5210-ARMA-UN-MONTO SECTION.
044700     COMPUTE WKS-IX-COL-REL =
044800             WKS-IX-PER - WKS-PRIMER-PERIODO-PAG + 1
044900     SET WKS-IX-COL TO WKS-IX-COL-REL
045000     COMPUTE WKS-MONTO-ENTERO ROUNDED =
045100             WKS-PER-MONTO (WKS-IX-PER WKS-IX-LIN)
045200     MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDITADO
045300     MOVE WKS-MONTO-EDITADO TO WKS-LIN-COLUMNA (WKS-IX-COL).
045400 5210-ARMA-UN-MONTO-E. EXIT.
045500
045600******************************************************************
045700*  ARMA Y ESCRIBE EL RENGLON DE DSCR (LINEA 14) DE LA PAGINA EN   *
045800*  CURSO.  27/03/2012 JPL - CREACION DE ESTA RUTINA.              *
045900******************************************************************
046000 5300-IMPRIME-LINEA-DSCR SECTION.
046100     MOVE SPACES TO WKS-LINEA-IMPRESION
046200     MOVE 'DSCR' TO WKS-LIN-ETIQUETA
046300     PERFORM 5310-ARMA-UN-DSCR   THRU 5310-ARMA-UN-DSCR-E
046400             VARYING WKS-IX-PER FROM WKS-PRIMER-PERIODO-PAG BY 1
046500             UNTIL WKS-IX-PER > WKS-ULTIMO-PERIODO-PAG
046600     WRITE RPT-RENGLON FROM WKS-LINEA-IMPRESION
046700     IF FS-PROFORMA NOT = 00
046800        PERFORM 9900-FILE-STATUS-EXTENDIDO
046900                              THRU 9900-FILE-STATUS-EXTENDIDO-E
047000     END-IF.
047100 5300-IMPRIME-LINEA-DSCR-E. EXIT.
047200
047300 5310-ARMA-UN-DSCR SECTION.
047400     COMPUTE WKS-IX-COL-REL =
047500             WKS-IX-PER - WKS-PRIMER-PERIODO-PAG + 1
047600     SET WKS-IX-COL TO WKS-IX-COL-REL
047700     MOVE WKS-PER-DSCR (WKS-IX-PER) TO WKS-DSCR-EDITADO
047800     MOVE WKS-DSCR-EDITADO TO WKS-LIN-COLUMNA (WKS-IX-COL).
047900 5310-ARMA-UN-DSCR-E. EXIT.
048000
048100******************************************************************
048200*  IMPRIME LA PAGINA FINAL DE LA COLUMNA TOTAL (UNA SOLA COLUMNA, *
048300*  ETIQUETADA "TOTAL"), CON LAS 13 LINEAS MONETARIAS Y EL DSCR.   *
048400******************************************************************
048500 6000-IMPRIME-TOTALES SECTION.
048600     MOVE SPACES TO WKS-LINEA-IMPRESION
048700     MOVE 'ESTADO PROFORMA'  TO WKS-LIN-ETIQUETA
048800     MOVE 'TOTAL'            TO WKS-LIN-COLUMNA (1)
048900     WRITE RPT-RENGLON FROM WKS-LINEA-IMPRESION
049000     IF FS-PROFORMA NOT = 00
049100        PERFORM 9900-FILE-STATUS-EXTENDIDO
049200                              THRU 9900-FILE-STATUS-EXTENDIDO-E
049300     END-IF
049400
049500     PERFORM 6100-IMPRIME-TOTAL-MONTO
049600                               THRU 6100-IMPRIME-TOTAL-MONTO-E
049700             VARYING WKS-IX-LIN FROM 1 BY 1 UNTIL WKS-IX-LIN > 13
049800
049900     MOVE SPACES TO WKS-LINEA-IMPRESION
050000     MOVE 'DSCR' TO WKS-LIN-ETIQUETA
050100     MOVE WKS-TOT-DSCR TO WKS-DSCR-EDITADO
050200     MOVE WKS-DSCR-EDITADO TO WKS-LIN-COLUMNA (1)
050300     WRITE RPT-RENGLON FROM WKS-LINEA-IMPRESION
050400     IF FS-PROFORMA NOT = 00
050500        PERFORM 9900-FILE-STATUS-EXTENDIDO
050600                              THRU 9900-FILE-STATUS-EXTENDIDO-E
050700     END-IF.
050800 6000-IMPRIME-TOTALES-E. EXIT.
050900
051000 6100-IMPRIME-TOTAL-MONTO SECTION.
051100     MOVE SPACES TO WKS-LINEA-IMPRESION
051200     SET WKS-IX-ETQ TO WKS-IX-LIN
051300     SET WKS-IX-TOT TO WKS-IX-LIN
051400     MOVE WKS-ETIQUETA (WKS-IX-ETQ) TO WKS-LIN-ETIQUETA
051500     COMPUTE WKS-MONTO-ENTERO ROUNDED = WKS-TOT-MONTO (WKS-IX-TOT)
051600     MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDITADO
051700     MOVE WKS-MONTO-EDITADO TO WKS-LIN-COLUMNA (1)
051800     WRITE RPT-RENGLON FROM WKS-LINEA-IMPRESION
051900     IF FS-PROFORMA NOT = 00
052000        PERFORM 9900-FILE-STATUS-EXTENDIDO
052100                              THRU 9900-FILE-STATUS-EXTENDIDO-E
052200     END-IF.
052300 6100-IMPRIME-TOTAL-MONTO-E. EXIT.
052400
052500******************************************************************
052600*  RUTINA COMUN DE FILE STATUS EXTENDIDO.                        *
052700*  30/05/2019 SQV - ESTANDARIZADA CON EL RESTO DE LA SUITE.       *
052800******************************************************************
052900 9900-FILE-STATUS-EXTENDIDO SECTION.
053000     DISPLAY '*** ERROR DE E/S EN PFRP1C01 ***'
053100     DISPLAY 'ARCHIVO    : ' ARCHIVO
053200     DISPLAY 'ACCION     : ' ACCION
053300     DISPLAY 'FS-ACUMULAD: '    FS-ACUMULADO
053400     DISPLAY 'FS-PROFORMA: '    FS-PROFORMA
053500     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053600                           FS-ACUMULADO, FSE-ACUMULADO
053700     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
053800     MOVE 91 TO RETURN-CODE
053900     STOP RUN.
054000 9900-FILE-STATUS-EXTENDIDO-E. EXIT.
054100
054200******************************************************************
054300*  CIERRE ORDENADO DE ARCHIVOS DE LA CORRIDA.                     *
054400******************************************************************
054500 9000-CIERRA-ARCHIVOS SECTION.
054600     CLOSE ACUMULADO
054700     CLOSE PROFORMA.
054800 9000-CIERRA-ARCHIVOS-E. EXIT.
