000100******************************************************************
000200*               D E F I N I C I O N   D E   A R C H I V O        *
000300*      PFEVT01  -  REGISTRO DE EVENTO DE NEGOCIO (EVENTOS)       *
000400******************************************************************
000500*    FECHA       : 11/09/1989                                    *
000600*    PROGRAMADOR : R. ORDONEZ (RAO)                              *
000700*    APLICACION  : PROYECCION FINANCIERA TIENDA NORTH DORR       *
000800*    DESCRIPCION : UN AJUSTE UNICO O RECURRENTE DE INGRESO,      *
000900*                : GASTO O CAPEX, DATADO DENTRO DEL HORIZONTE DE *
001000*                : 120 MESES DE PROYECTO. REGISTRO FIJO DE 84    *
001100*                : POSICIONES, TABLA DE HASTA 50 EVENTOS.        *
001200******************************************************************
001300*    CAMBIOS:                                                   *
001400*    11/09/1989 RAO  CREACION DEL COPY                          *
001500*    04/02/1999 DLQ  AGREGA BASE I=NOI ARRASTRADA, Y2K          *
001600*    14/01/2026 MACR TK-40217  AGREGA ENTIDAD B=AMBOS           *
001700******************************************************************
001800 01  EVT-REGISTRO.
001900*    NOMBRE DEL EVENTO, SOLO PARA BITACORA/REPORTE
002000     05  EVT-NAME                      PIC X(30).
002100*    VENTANA DE MESES DE PROYECTO EN QUE EL EVENTO PUEDE APLICAR
002200     05  EVT-START-MONTH               PIC 9(03).
002300     05  EVT-END-MONTH                 PIC 9(03).
002400*    O=UNICO  M=MENSUAL  Q=TRIMESTRAL  A=ANUAL
002500     05  EVT-FREQUENCY                 PIC X(01).
002600         88  EVT-FRECUENCIA-UNICA               VALUE 'O'.
002700         88  EVT-FRECUENCIA-MENSUAL              VALUE 'M'.
002800         88  EVT-FRECUENCIA-TRIMESTRAL            VALUE 'Q'.
002900         88  EVT-FRECUENCIA-ANUAL                 VALUE 'A'.
003000*    R=INGRESO  C=COGS  L=PLANILLA  O=GASTO FIJO  N=RENTA  X=CAPEX
003100     05  EVT-IMPACT-TARGET             PIC X(01).
003200         88  EVT-DESTINO-INGRESO                 VALUE 'R'.
003300         88  EVT-DESTINO-COGS                     VALUE 'C'.
003400         88  EVT-DESTINO-PLANILLA                 VALUE 'L'.
003500         88  EVT-DESTINO-GASTO-FIJO               VALUE 'O'.
003600         88  EVT-DESTINO-RENTA                    VALUE 'N'.
003700         88  EVT-DESTINO-CAPEX                    VALUE 'X'.
003800*    BASE DEL PORCENTAJE: R/C/L/O/N COMO ARRIBA, I=NOI ARRASTRADA,
003900*    X=CAPEX (BASE SIEMPRE CERO)
004000     05  EVT-PCT-BASIS                 PIC X(01).
004100         88  EVT-BASE-NOI-ARRASTRADA              VALUE 'I'.
004200         88  EVT-BASE-CAPEX                        VALUE 'X'.
004300*    F=MONTO FIJO  P=PORCENTAJE
004400     05  EVT-VALUE-TYPE                PIC X(01).
004500         88  EVT-VALOR-FIJO                        VALUE 'F'.
004600         88  EVT-VALOR-PORCENTAJE                  VALUE 'P'.
004700*    MONTO EN QUETZALES (F) O PORCENTAJE (P)
004800     05  EVT-VALUE                     PIC S9(09)V9(04).
004900*    S=TIENDA  P=PROPIEDAD  B=AMBOS (TRATADO COMO TIENDA)
005000     05  EVT-ENTITY                    PIC X(01).
005100         88  EVT-ENTIDAD-TIENDA                    VALUE 'S' 'B'.
005200         88  EVT-ENTIDAD-PROPIEDAD                 VALUE 'P'.
005300*    BANDERA DE EVENTO ACTIVO
005400     05  EVT-ACTIVE                    PIC X(01).
005500         88  EVT-EVENTO-ACTIVO                     VALUE 'Y'.
005600         88  EVT-EVENTO-INACTIVO                   VALUE 'N'.
005700*    RELLENO PARA COMPLETAR EL REGISTRO FIJO DE 84 POSICIONES
005800*    16/08/2026 MACR TK-40338 - AMPLIA DE 28 A 29 POSICIONES;
005900*                               EL REGISTRO QUEDABA EN 83, NO 84.
006000     05  FILLER                        PIC X(29).
